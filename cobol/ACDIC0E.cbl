000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    ACDIC0M.
000030 AUTHOR.        R F WYCKOFF.
000040 INSTALLATION.  DATA PROCESSING DIVISION.
000050 DATE-WRITTEN.  02/06/89.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000080*
000090******************************************************************
000100* LAST CHANGED      :: 2003-09-02
000110* LAST VERSION      :: A.05.00
000120* SHORT DESCRIPTION :: LOADS THE SUBCOR DICTIONARY/EXCEPTION
000130*                      TABLE USED BY ACWRD0E.
000140*
000150* CHANGES (UPDATE VERSION AND DATE IN VARIABLE K-PROG-START)
000160*          !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000170*------------------------------------------------------------------*
000180* VER.   | DATE       | BY  | COMMENT                              *
000190*--------|------------|-----|--------------------------------------*
000200* A.05.00|2003-09-02  | mts | SHOW-VERSION DISPLAYED THE FIXED      *
000210*        |            |     | K-COMPILE-DATE LITERAL INSTEAD OF     *
000220*        |            |     | THE COMPILER-SUPPLIED DATE - DROPPED  *
000230*        |            |     | K-COMPILE-DATE, RESTORED THE SHOP'S   *
000240*        |            |     | OWN FUNCTION WHEN-COMPILED DISPLAY    *
000250*        |            |     | (SUBCOR-34).                          *
000260*--------|------------|-----|--------------------------------------*
000270* A.04.00|2002-04-08  | jrk | BLANK DICTIN RECORDS NO LONGER LOADED *
000280*        |            |     | AS A BOGUS KEY-OF-SPACES ENTRY THAT   *
000290*        |            |     | MATCHED EVERY BLANK WORD (SUBCOR-27). *
000300*--------|------------|-----|--------------------------------------*
000310* A.03.00|1998-11-19  | dlm | Y2K REVIEW - NO 2-DIGIT YEAR FIELDS   *
000320*        |            |     | FOUND IN THIS MODULE, SIGNED OFF.    *
000330*--------|------------|-----|--------------------------------------*
000340* A.02.01|1996-06-04  | ktc | DICT-ENTRY-COUNT NOW ZEROED BY        *
000350*        |            |     | C000-INIT EVEN WHEN DICTIN IS EMPTY  *
000360*        |            |     | (SUBCOR-22 - WORDPROC SAW GARBAGE).  *
000370*--------|------------|-----|--------------------------------------*
000380* A.02.00|1994-11-03  | dlm | TABLE GROWN TO 2000 ENTRIES; SHARED   *
000390*        |            |     | LAYOUT PULLED OUT TO COPY ACDICT     *
000400*        |            |     | (SUBCOR-14).                         *
000410*--------|------------|-----|--------------------------------------*
000420* A.01.00|1991-07-22  | rfw | TABLE-FULL CHECK ADDED - RECORDS      *
000430*        |            |     | PAST 750 WERE SILENTLY DROPPED.      *
000440*--------|------------|-----|--------------------------------------*
000450* A.00.00|1989-02-06  | rfw | ORIGINAL CUT                         *
000460*--------------------------------------------------------------------*
000470*
000480* PROGRAM DESCRIPTION
000490* -------------------
000500*
000510* Called once by ACDRV0O before the first input file is touched.
000520* Reads the DICTIN correction table sequentially (fixed 80-byte
000530* records, DICT-KEY in 1-40, DICT-VALUE in 41-80, blank-padded)
000540* and loads it into the DICT-TABLE-AREA EXTERNAL area shared with
000550* ACWRD0M.  A blank DICT-VALUE marks an exception word (SUBCOR's
000560* WordProcessor must never correct it); a non-blank DICT-VALUE
000570* marks a misspelling correction.  Table is left unsorted, in
000580* DICTIN's own order - ACWRD0M does a straight linear scan.
000590*
000600******************************************************************
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER.   NCR-V8660.
000640 OBJECT-COMPUTER.   NCR-V8660.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     UPSI-0 IS SHOW-VERSION-SW
000680         ON STATUS IS SHOW-VERSION
000690     CLASS ALPHNUM IS "0123456789"
000700                      "abcdefghijklmnopqrstuvwxyz"
000710                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000720                      " .,;-_!$%&/=*+".
000730*
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT DICTIN          ASSIGN TO DICTIN01
000770            ORGANIZATION IS SEQUENTIAL
000780            ACCESS MODE   IS SEQUENTIAL
000790            FILE STATUS   IS FILE-STATUS.
000800*
000810 DATA DIVISION.
000820 FILE SECTION.
000830 FD  DICTIN
000840     RECORD CONTAINS 80 CHARACTERS
000850     LABEL RECORDS ARE STANDARD.
000860 01  DICT-IN-REC.
000870     05  DI-KEY              PIC X(40).
000880     05  DI-VALUE            PIC X(40).
000890 01  DICT-IN-REC-X REDEFINES DICT-IN-REC.
000900     05  DIX-WHOLE-LINE      PIC X(80).
000910*
000920 WORKING-STORAGE SECTION.
000930*--------------------------------------------------------------------*
000940* COUNT OF BLANK DICTIN RECORDS SKIPPED BY C100-LOAD-ONE-ENTRY        *
000950* (SUBCOR-27) - DISPLAYED AT WRAP-UP FOR THE LOAD-RUN AUDIT TRAIL.    *
000960*--------------------------------------------------------------------*
000970 77  C4-BLANK-SKIP-COUNT     PIC S9(04) COMP VALUE ZERO.
000980*
000990*--------------------------------------------------------------------*
001000* COMP-FELDER: PREFIX CN WITH N = NUMBER OF DIGITS                    *
001010*--------------------------------------------------------------------*
001020 01  COMP-FELDER.
001030     05  C4-ANZ              PIC S9(04) COMP.
001040     05  C4-COUNT            PIC S9(04) COMP.
001050     05  C4-I1               PIC S9(04) COMP.
001060     05  C4-LEN              PIC S9(04) COMP.
001070     05  C4-PTR              PIC S9(04) COMP.
001080     05  FILLER              PIC X(02).
001090*
001100*--------------------------------------------------------------------*
001110* DISPLAY-FELDER: PREFIX D                                            *
001120*--------------------------------------------------------------------*
001130 01  DISPLAY-FELDER.
001140     05  D-NUM1              PIC 9.
001150     05  D-NUM2              PIC 9(02).
001160     05  D-NUM4              PIC -9(04).
001170     05  D-NUM6              PIC 9(06).
001180     05  FILLER              PIC X(01).
001190*
001200*--------------------------------------------------------------------*
001210* FIELDS WITH CONSTANT CONTENT: PREFIX K                              *
001220*--------------------------------------------------------------------*
001230 01  KONSTANTE-FELDER.
001240     05  K-MODUL             PIC X(08)       VALUE "ACDIC0M".
001250     05  FILLER              PIC X(04).
001260*
001270*----------------------------------------------------------------*
001280* CONDITIONAL FIELDS                                              *
001290*----------------------------------------------------------------*
001300 01  SCHALTER.
001310     05  FILE-STATUS         PIC X(02).
001320         88  FILE-OK                        VALUE "00".
001330         88  FILE-NOK                       VALUE "01" THRU "99".
001340     05  REC-STAT REDEFINES FILE-STATUS.
001350         10  FILE-STATUS1    PIC X.
001360             88  FILE-EOF                   VALUE "1".
001370             88  FILE-INVALID               VALUE "2".
001380             88  FILE-PERMERR               VALUE "3".
001390             88  FILE-LOGICERR              VALUE "4".
001400         10  FILLER          PIC X.
001410     05  PRG-STATUS          PIC 9           VALUE ZERO.
001420         88  PRG-OK                         VALUE ZERO.
001430         88  PRG-ABBRUCH                    VALUE 1.
001440     05  DICTIN-OPEN-FLAG    PIC 9           VALUE ZERO.
001450         88  DICTIN-IS-OPEN                 VALUE 1.
001460     05  FILLER              PIC X(02).
001470*
001480*--------------------------------------------------------------------*
001490* OTHER WORK FIELDS: PREFIX W                                         *
001500*--------------------------------------------------------------------*
001510 01  WORK-FELDER.
001520     05  W-DUMMY             PIC X(02).
001530     05  FILLER              PIC X(06).
001540*
001550*--------------------------------------------------------------------*
001560* DATE/TIME FIELDS (FOR VERSION DISPLAY)                              *
001570*--------------------------------------------------------------------*
001580 01  RUN-DATE-TIME.
001590     05  RUN-DATE-TIME-N8    PIC 9(08)       VALUE ZERO.
001600     05  RUN-TIME-N6         PIC 9(06)       VALUE ZERO.
001610     05  FILLER              PIC X(02).
001620 01  RUN-DATE-TIME-D REDEFINES RUN-DATE-TIME.
001630     05  RDT-YYYYMMDD        PIC 9(08).
001640     05  RDT-HHMMSS          PIC 9(06).
001650     05  FILLER              PIC X(02).
001660*
001670*--------------------------------------------------------------------*
001680 COPY ACDICT.
001690*
001700 LINKAGE SECTION.
001710*-->    PASSED FROM THE CALLING PROGRAM
001720 01  LINK-REC.
001730     05  LINK-HDR.
001740         10  LINK-RC         PIC S9(04) COMP.
001750*           0    = OK
001760*           9999 = ABORT - CALLER MUST REACT
001770     05  LINK-DATA.
001780         10  LINK-DICT-FILE  PIC X(44).
001790         10  LINK-DICT-ENTRIES
001800                             PIC S9(04) COMP.
001810         10  FILLER          PIC X(02).
001820*
001830 PROCEDURE DIVISION USING LINK-REC.
001840******************************************************************
001850* CONTROL PARAGRAPH                                                *
001860******************************************************************
001870 A100-STEUERUNG.
001880     IF  SHOW-VERSION
001890         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
001900         GO TO A100-EXIT
001910     END-IF
001920*
001930     PERFORM B000-VORLAUF THRU B000-EXIT
001940     IF PRG-OK
001950         PERFORM B100-VERARBEITUNG THRU B100-EXIT
001960     END-IF
001970*
001980     PERFORM B090-ENDE THRU B090-EXIT
001990     .
002000 A100-EXIT.
002010     EXIT PROGRAM.
002020******************************************************************
002030* SETUP                                                            *
002040******************************************************************
002050 B000-VORLAUF.
002060     PERFORM C000-INIT THRU C000-EXIT
002070     PERFORM F100-OPEN-DICTIN THRU F100-EXIT
002080     .
002090 B000-EXIT.
002100     EXIT.
002110******************************************************************
002120* WRAP-UP                                                          *
002130******************************************************************
002140 B090-ENDE.
002150     IF DICTIN-IS-OPEN
002160         CLOSE DICTIN
002170     END-IF
002180*
002190     IF PRG-ABBRUCH
002200         DISPLAY "   >>> ABORT !!! <<< FROM >" K-MODUL "<"
002210         MOVE 9999 TO LINK-RC
002220     ELSE
002230         MOVE ZERO TO LINK-RC
002240     END-IF
002250     IF C4-BLANK-SKIP-COUNT > ZERO
002260         DISPLAY "   BLANK DICTIN RECORDS SKIPPED: "
002270                 C4-BLANK-SKIP-COUNT
002280     END-IF
002290     MOVE DICT-ENTRY-COUNT TO LINK-DICT-ENTRIES
002300     .
002310 B090-EXIT.
002320     EXIT.
002330******************************************************************
002340* PROCESSING - READ THE DICTIONARY FILE                            *
002341* DICTIN IS READ ONCE, TOP TO BOTTOM, STRAIGHT INTO THE TABLE -    *
002342* THERE IS NO SORT STEP BECAUSE ACWRD0M SEARCHES IT LINEARLY, SO   *
002343* THE ENTRIES STAY IN WHATEVER ORDER THE KEYPUNCH SHOP SENT THEM.  *
002350******************************************************************
002360 B100-VERARBEITUNG.
002370     READ DICTIN
002380         AT END SET FILE-EOF TO TRUE
002390     END-READ
002400*
002410     PERFORM C100-LOAD-ONE-ENTRY THRU C100-EXIT
002420         UNTIL FILE-EOF
002430            OR PRG-ABBRUCH
002440     .
002450 B100-EXIT.
002460     EXIT.
002470******************************************************************
002480* INITIALIZE FIELDS AND STRUCTURES                                 *
002490******************************************************************
002500 C000-INIT.
002510     INITIALIZE SCHALTER
002520     INITIALIZE DICT-TABLE-AREA
002530     MOVE ZERO TO DICT-ENTRY-COUNT
002540     .
002550 C000-EXIT.
002560     EXIT.
002570******************************************************************
002580* MOVE ONE DICTIONARY RECORD INTO THE TABLE                        *
002590******************************************************************
002600 C100-LOAD-ONE-ENTRY.
002610     IF DI-KEY = SPACES
002620         ADD 1 TO C4-BLANK-SKIP-COUNT
002630     ELSE
002640         IF DICT-ENTRY-COUNT >= DICT-MAX-ENTRIES
002650             DISPLAY "DICTIONARY TABLE FULL AT " DICT-MAX-ENTRIES
002660                     " ENTRIES - REMAINING DICTIN RECORDS IGNORED"
002670         ELSE
002680             ADD 1 TO DICT-ENTRY-COUNT
002690             MOVE DI-KEY   TO DICT-KEY (DICT-ENTRY-COUNT)
002700             MOVE DI-VALUE TO DICT-VALUE (DICT-ENTRY-COUNT)
002710         END-IF
002720     END-IF
002730*
002740     READ DICTIN
002750         AT END SET FILE-EOF TO TRUE
002760     END-READ
002770     .
002780 C100-EXIT.
002790     EXIT.
002800******************************************************************
002810* OPEN DICTIONARY FILE (INPUT)                                     *
002820******************************************************************
002830 F100-OPEN-DICTIN.
002840     OPEN INPUT DICTIN
002850     IF FILE-OK
002860         SET DICTIN-IS-OPEN TO TRUE
002870     ELSE
002880         DISPLAY "ERROR OPENING DICTIONARY FILE, STATUS = "
002890                 FILE-STATUS
002900         DISPLAY " >> PROCESSING NOT POSSIBLE <<"
002910         SET PRG-ABBRUCH TO TRUE
002920     END-IF
002930     .
002940 F100-EXIT.
002950     EXIT.
