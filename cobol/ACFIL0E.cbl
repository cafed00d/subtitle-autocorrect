000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    ACFIL0M.
000030 AUTHOR.        R F WYCKOFF.
000040 INSTALLATION.  DATA PROCESSING DIVISION.
000050 DATE-WRITTEN.  02/20/89.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000080*
000090******************************************************************
000100* LAST CHANGED      :: 2003-09-02
000110* LAST VERSION      :: A.06.00
000120* SHORT DESCRIPTION :: BACKS UP, RESCANS AND REWRITES ONE SRT
000130*                      SUBTITLE FILE FOR ACDRV0O; CALLS ACWRD0M
000140*                      FOR EVERY WORD FOUND AND WRITES THE
000150*                      CORRECTIONS LOG AND STATISTICS SUMMARY.
000160*
000170* CHANGES (UPDATE VERSION AND DATE IN VARIABLE K-PROG-START)
000180*          !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000190*------------------------------------------------------------------*
000200* VER.   | DATE       | BY  | COMMENT                              *
000210*--------|------------|-----|--------------------------------------*
000211* A.06.00|2003-09-02  | mts | SHOW-VERSION DISPLAYED THE FIXED      *
000212*        |            |     | K-COMPILE-DATE LITERAL INSTEAD OF     *
000213*        |            |     | THE COMPILER-SUPPLIED DATE - DROPPED  *
000214*        |            |     | K-COMPILE-DATE, RESTORED THE SHOP'S   *
000215*        |            |     | OWN FUNCTION WHEN-COMPILED DISPLAY    *
000216*        |            |     | (SUBCOR-36).                          *
000217*--------|------------|-----|--------------------------------------*
000218* A.05.00|2003-08-14  | gah | C130-PROCESS-WORD CAPPED A WORD AT 40 *
000230*        |            |     | CHARACTERS AFTER C4-PTR WAS ALREADY   *
000240*        |            |     | ADVANCED PAST THE WHOLE LETTER RUN -  *
000250*        |            |     | CHARACTERS BEYOND THE 40TH WERE LOST  *
000260*        |            |     | FROM THE OUTPUT LINE, NOT JUST LEFT   *
000270*        |            |     | UNCORRECTED - LINK-WRD-WORD IS NOW    *
000280*        |            |     | 255 BYTES, MATCHING THE SRT LINE      *
000290*        |            |     | WIDTH, SO NO CHARACTER IS DROPPED     *
000300*        |            |     | (SUBCOR-32).                          *
000310*--------|------------|-----|--------------------------------------*
000320* A.04.00|2003-01-27  | jrk | CORRECTIONS LOG TABLE GROWN FROM 500  *
000330*        |            |     | TO 1000 ENTRIES - LONGER SRT FILES    *
000340*        |            |     | WERE HITTING THE "TABLE FULL" MESSAGE *
000350*        |            |     | (SUBCOR-29).                          *
000360*--------|------------|-----|--------------------------------------*
000370* A.03.00|1998-11-19  | dlm | Y2K REVIEW - NO 2-DIGIT YEAR FIELDS   *
000380*        |            |     | FOUND IN THIS MODULE, SIGNED OFF.    *
000390*--------|------------|-----|--------------------------------------*
000400* A.02.01|1996-09-23  | ktc | A BAD RECORD IN THE MIDDLE OF AN SRT  *
000410*        |            |     | FILE NO LONGER ABORTS THE WHOLE FILE *
000420*        |            |     | - THAT LINE IS NOW WRITTEN UNCHANGED *
000430*        |            |     | AND THE RUN CONTINUES (SUBCOR-19).   *
000440*--------|------------|-----|--------------------------------------*
000450* A.02.00|1994-03-02  | ktc | CORRECTIONS LOG TABLE GROWN FROM 300  *
000460*        |            |     | TO 500 ENTRIES (SUBCOR-13).          *
000470*--------|------------|-----|--------------------------------------*
000480* A.01.01|1991-11-12  | rfw | BACKUP-NAME LOGIC FIXED FOR FILE      *
000490*        |            |     | NAMES WITH NO EXTENSION - ".BAK" WAS *
000500*        |            |     | BEING DOUBLED ONTO ".BAK.BAK".       *
000510*--------|------------|-----|--------------------------------------*
000520* A.01.00|1990-05-01  | rfw | GENLOG SWITCH ADDED, PASSED THROUGH   *
000530*        |            |     | FROM ACDRV0O'S -A OPTION (SUBCOR-7). *
000540*--------|------------|-----|--------------------------------------*
000550* A.00.00|1989-02-20  | rfw | ORIGINAL CUT                         *
000560*--------------------------------------------------------------------*
000570*
000580* PROGRAM DESCRIPTION
000590* -------------------
000600*
000610* Called once per file named on the CTLCARD.  Derives the backup
000620* and log names from the file's own name, deletes any leftover
000630* backup, renames the input file out of the way, then reads it
000640* back in under its new (backup) name, one line at a time, while
000650* writing the corrected line out under the ORIGINAL name.  Every
000660* run of letters (and embedded apostrophes) on a line is handed
000670* to ACWRD0M one word at a time; the word comes back either
000680* unchanged or corrected, and the output line is rebuilt a piece
000690* at a time since a dictionary correction (rule 7) can change a
000700* word's length.  Unique corrected words are kept in a table,
000710* sorted, and written to the .log file when GENLOG is on.
000720*
000730******************************************************************
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER.   NCR-V8660.
000770 OBJECT-COMPUTER.   NCR-V8660.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM
000800     UPSI-0 IS SHOW-VERSION-SW
000810         ON STATUS IS SHOW-VERSION
000820     CLASS ALPHNUM IS "0123456789"
000830                      "abcdefghijklmnopqrstuvwxyz"
000840                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000850                      " .,;-_!$%&/=*+"
000860     CLASS LETTER-CHAR IS "A" THRU "Z"
000870                          "a" THRU "z".
000880*
000890 INPUT-OUTPUT SECTION.
000900 FILE-CONTROL.
000910     SELECT SRTBAK          ASSIGN TO W-SRTBAK-NAME
000920            ORGANIZATION IS LINE SEQUENTIAL
000930            ACCESS MODE   IS SEQUENTIAL
000940            FILE STATUS   IS SRTBAK-STATUS.
000950*
000960     SELECT SRTOUT          ASSIGN TO W-SRTOUT-NAME
000970            ORGANIZATION IS LINE SEQUENTIAL
000980            ACCESS MODE   IS SEQUENTIAL
000990            FILE STATUS   IS SRTOUT-STATUS.
001000*
001010     SELECT CORRLOG         ASSIGN TO W-CORRLOG-NAME
001020            ORGANIZATION IS LINE SEQUENTIAL
001030            ACCESS MODE   IS SEQUENTIAL
001040            FILE STATUS   IS CORRLOG-STATUS.
001050*
001060 DATA DIVISION.
001070 FILE SECTION.
001080 FD  SRTBAK
001090     RECORD IS VARYING IN SIZE FROM 1 TO 255 CHARACTERS
001100     LABEL RECORDS ARE STANDARD.
001110 01  SRTBAK-LINE-REC             PIC X(255).
001120*
001130 FD  SRTOUT
001140     RECORD IS VARYING IN SIZE FROM 1 TO 255 CHARACTERS
001150     LABEL RECORDS ARE STANDARD.
001160 01  SRTOUT-LINE-REC             PIC X(255).
001170*
001180 FD  CORRLOG
001190     RECORD CONTAINS 81 CHARACTERS
001200     LABEL RECORDS ARE STANDARD.
001210 01  LOG-OUT-REC.
001220     05  LOG-ORIGINAL            PIC X(40).
001230     05  LOG-EQUALS              PIC X(01)   VALUE "=".
001240     05  LOG-CORRECTED           PIC X(40).
001250*
001260 WORKING-STORAGE SECTION.
001270*--------------------------------------------------------------------*
001280* COUNT OF WORDS NOT LOGGED BECAUSE LOG-TABLE-AREA WAS ALREADY FULL   *
001290* (SUBCOR-29) - ONE SUMMARY LINE AT WRAP-UP REPLACES THE OLD PER-WORD *
001300* "TABLE FULL" MESSAGE THAT USED TO FLOOD THE CONSOLE.                *
001310*--------------------------------------------------------------------*
001320 77  C4-LOG-DISCARD-COUNT    PIC S9(04) COMP VALUE ZERO.
001330*
001340*--------------------------------------------------------------------*
001350* COMP-FELDER: PREFIX CN WITH N = NUMBER OF DIGITS                    *
001360*--------------------------------------------------------------------*
001370 01  COMP-FELDER.
001380     05  C4-ANZ              PIC S9(04) COMP.
001390     05  C4-COUNT            PIC S9(04) COMP.
001400     05  C4-I1               PIC S9(04) COMP.
001410     05  C4-I2               PIC S9(04) COMP.
001420     05  C4-LEN              PIC S9(04) COMP.
001430     05  C4-PTR              PIC S9(04) COMP.
001440     05  C4-OUT-PTR          PIC S9(04) COMP.
001450     05  C4-WORD-START       PIC S9(04) COMP.
001460     05  C4-WORD-LEN         PIC S9(04) COMP.
001470     05  C9-CBL-RC           PIC S9(09) COMP.
001480     05  FILLER              PIC X(02).
001490*
001500*--------------------------------------------------------------------*
001510* DISPLAY-FELDER: PREFIX D                                            *
001520*--------------------------------------------------------------------*
001530 01  DISPLAY-FELDER.
001540     05  D-NUM2              PIC 9(02).
001550     05  D-NUM4              PIC -9(04).
001560     05  D-NUM7              PIC 9(07).
001570     05  FILLER              PIC X(01).
001580*
001590*--------------------------------------------------------------------*
001600* FIELDS WITH CONSTANT CONTENT: PREFIX K                              *
001610*--------------------------------------------------------------------*
001620 01  KONSTANTE-FELDER.
001630     05  K-MODUL             PIC X(08)       VALUE "ACFIL0M".
001640     05  K-BAK-EXT           PIC X(04)       VALUE ".bak".
001660     05  K-LOG-EXT           PIC X(04)       VALUE ".log".
001670     05  FILLER              PIC X(04).
001680*
001690*----------------------------------------------------------------*
001700* CONDITIONAL FIELDS                                              *
001710*----------------------------------------------------------------*
001720 01  SCHALTER.
001730     05  SRTBAK-STATUS       PIC X(02).
001740         88  SRTBAK-OK                      VALUE "00".
001750         88  SRTBAK-NOK                     VALUE "01" THRU "99".
001760     05  SRTBAK-REC-STAT REDEFINES SRTBAK-STATUS.
001770         10  SRTBAK-STATUS1  PIC X.
001780             88  FILE-EOF                   VALUE "1".
001790             88  FILE-INVALID               VALUE "2".
001800             88  FILE-PERMERR               VALUE "3".
001810             88  FILE-LOGICERR              VALUE "4".
001820         10  FILLER          PIC X.
001830     05  SRTOUT-STATUS       PIC X(02).
001840         88  SRTOUT-OK                      VALUE "00".
001850         88  SRTOUT-NOK                     VALUE "01" THRU "99".
001860     05  SRTOUT-REC-STAT REDEFINES SRTOUT-STATUS.
001870         10  SRTOUT-STATUS1  PIC X.
001880             88  SRTOUT-INVALID             VALUE "2".
001890             88  SRTOUT-PERMERR             VALUE "3".
001900         10  FILLER          PIC X.
001910     05  CORRLOG-STATUS      PIC X(02).
001920         88  CORRLOG-OK                     VALUE "00".
001930         88  CORRLOG-NOK                    VALUE "01" THRU "99".
001940     05  CORRLOG-REC-STAT REDEFINES CORRLOG-STATUS.
001950         10  CORRLOG-STATUS1 PIC X.
001960             88  CORRLOG-INVALID            VALUE "2".
001970             88  CORRLOG-PERMERR            VALUE "3".
001980         10  FILLER          PIC X.
001990     05  PRG-STATUS          PIC 9           VALUE ZERO.
002000         88  PRG-OK                         VALUE ZERO.
002010         88  PRG-ABBRUCH                    VALUE 1.
002020     05  SRTBAK-OPEN-FLAG    PIC 9           VALUE ZERO.
002030         88  SRTBAK-IS-OPEN                 VALUE 1.
002040     05  SRTOUT-OPEN-FLAG    PIC 9           VALUE ZERO.
002050         88  SRTOUT-IS-OPEN                 VALUE 1.
002060     05  WORD-FOUND-SW       PIC X           VALUE "N".
002070         88  WORD-FOUND                     VALUE "Y".
002080     05  FILLER              PIC X(02).
002090*
002100*--------------------------------------------------------------------*
002110* OTHER WORK FIELDS: PREFIX W                                         *
002120*--------------------------------------------------------------------*
002130 01  WORK-FELDER.
002140     05  W-SRTBAK-NAME       PIC X(44).
002150     05  W-SRTOUT-NAME       PIC X(44).
002160     05  W-CORRLOG-NAME      PIC X(44).
002170     05  W-BACKUP-BASE       PIC X(44).
002180     05  W-OUT-LINE          PIC X(255).
002190     05  W-WORD-ORIGINAL     PIC X(40).
002200     05  FILLER              PIC X(04).
002210*
002220*--------------------------------------------------------------------*
002230* DATE/TIME FIELDS (FOR VERSION DISPLAY)                              *
002240*--------------------------------------------------------------------*
002250 01  RUN-DATE-TIME.
002260     05  RUN-DATE-TIME-N8    PIC 9(08)       VALUE ZERO.
002270     05  RUN-TIME-N6         PIC 9(06)       VALUE ZERO.
002280     05  FILLER              PIC X(02).
002290 01  RUN-DATE-TIME-D REDEFINES RUN-DATE-TIME.
002300     05  RDT-YYYYMMDD        PIC 9(08).
002310     05  RDT-HHMMSS          PIC 9(06).
002320     05  FILLER              PIC X(02).
002330*
002340*--------------------------------------------------------------------*
002350* RUN-STATISTICS (RESET FOR EACH FILE ACFIL0M IS CALLED FOR)          *
002360*--------------------------------------------------------------------*
002370 01  B1-STATS.
002380     05  STAT-LINE-COUNT     PIC 9(07)       VALUE ZERO.
002390     05  STAT-WORD-COUNT     PIC 9(07)       VALUE ZERO.
002400     05  STAT-CORRECTED-COUNT
002410                             PIC 9(07)       VALUE ZERO.
002420     05  FILLER              PIC X(04).
002430*
002440*--------------------------------------------------------------------*
002450* CORRECTIONS LOG TABLE - ONE ENTRY PER UNIQUE ORIGINAL WORD,         *
002460* FIRST OCCURRENCE IN SCAN ORDER, SORTED BY ORIGINAL BEFORE WRITE     *
002470*--------------------------------------------------------------------*
002480 01  LOG-TABLE-AREA.
002490     05  LOG-ENTRY-COUNT     PIC S9(04) COMP VALUE ZERO.
002500     05  LOG-MAX-ENTRIES     PIC S9(04) COMP VALUE 1000.
002510     05  LOG-ENTRY OCCURS 1000 TIMES.
002520         10  LOG-TBL-ORIGINAL
002530                             PIC X(40).
002540         10  LOG-TBL-CORRECTED
002550                             PIC X(40).
002560     05  FILLER              PIC X(04).
002570*
002580*--------------------------------------------------------------------*
002590* LINKAGE AREA FOR CALL TO ACWRD0M (HAND-DUPLICATED - MUST STAY      *
002600* BYTE-FOR-BYTE WITH LINK-WRD-REC IN ACWRD0E)                        *
002610*--------------------------------------------------------------------*
002620 01  LINK-WRD-REC.
002630     05  LINK-WRD-HDR.
002640         10  LINK-WRD-RC     PIC S9(04) COMP.
002650     05  LINK-WRD-DATA.
002660         10  LINK-WRD-WORD   PIC X(255).
002670         10  LINK-WRD-CHANGED-SW
002680                             PIC X.
002690             88  LINK-WRD-CHANGED        VALUE "Y".
002700         10  FILLER          PIC X(02).
002710*
002720 LINKAGE SECTION.
002730*-->    PASSED FROM ACDRV0O
002740 01  LINK-REC.
002750     05  LINK-HDR.
002760         10  LINK-RC         PIC S9(04) COMP.
002770     05  LINK-DATA.
002780         10  LINK-FILE-NAME  PIC X(44).
002790         10  LINK-VERBOSE-SW PIC X.
002800             88  LINK-VERBOSE            VALUE "Y".
002810         10  LINK-QUIET-SW   PIC X.
002820             88  LINK-QUIET              VALUE "Y".
002830         10  LINK-GENLOG-SW  PIC X.
002840             88  LINK-GENLOG             VALUE "Y".
002850         10  LINK-STATS.
002860             15  LINK-LINE-COUNT         PIC 9(07).
002870             15  LINK-WORD-COUNT         PIC 9(07).
002880             15  LINK-CORR-COUNT         PIC 9(07).
002890         10  FILLER          PIC X(02).
002900*
002910 PROCEDURE DIVISION USING LINK-REC.
002920******************************************************************
002930* CONTROL PARAGRAPH                                                *
002940******************************************************************
002950 A100-STEUERUNG.
002960     IF  SHOW-VERSION
002970         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
002980         GO TO A100-EXIT
002990     END-IF
003000*
003010     PERFORM B000-VORLAUF THRU B000-EXIT
003020     IF PRG-OK
003030         PERFORM B100-VERARBEITUNG THRU B100-EXIT
003040     END-IF
003050*
003060     PERFORM B090-ENDE THRU B090-EXIT
003070     .
003080 A100-EXIT.
003090     EXIT PROGRAM.
003100******************************************************************
003110* SETUP - BACK UP THE INPUT FILE AND OPEN IT UNDER ITS NEW NAME    *
003120******************************************************************
003130 B000-VORLAUF.
003140     PERFORM C000-INIT THRU C000-EXIT
003150     PERFORM H100-BACKUP-NAME THRU H100-EXIT
003160     PERFORM H110-LOG-NAME THRU H110-EXIT
003170     PERFORM H120-DELETE-OLD-BACKUP THRU H120-EXIT
003180     PERFORM H130-RENAME-INPUT THRU H130-EXIT
003190*
003200     IF PRG-OK
003210         PERFORM F100-OPEN-SRTBAK THRU F100-EXIT
003220     END-IF
003230     IF PRG-OK
003240         PERFORM F110-OPEN-SRTOUT THRU F110-EXIT
003250     END-IF
003260     .
003270 B000-EXIT.
003280     EXIT.
003290******************************************************************
003300* WRAP-UP - CLOSE FILES, WRITE THE LOG, REPORT THE STATISTICS      *
003310******************************************************************
003320 B090-ENDE.
003330     IF SRTBAK-IS-OPEN
003340         CLOSE SRTBAK
003350     END-IF
003360     IF SRTOUT-IS-OPEN
003370         CLOSE SRTOUT
003380     END-IF
003390*
003400     IF PRG-OK
003410         IF LINK-GENLOG AND LOG-ENTRY-COUNT > 0
003420             PERFORM E100-SORT-LOG-TABLE THRU E100-EXIT
003430             PERFORM F120-OPEN-CORRLOG THRU F120-EXIT
003440             IF PRG-OK
003450                 PERFORM E200-WRITE-LOG-TABLE THRU E200-EXIT
003460                 CLOSE CORRLOG
003470             END-IF
003480         END-IF
003490         PERFORM U200-REPORT-STATS THRU U200-EXIT
003500     END-IF
003510*
003520     MOVE STAT-LINE-COUNT      TO LINK-LINE-COUNT
003530     MOVE STAT-WORD-COUNT      TO LINK-WORD-COUNT
003540     MOVE STAT-CORRECTED-COUNT TO LINK-CORR-COUNT
003550     IF PRG-ABBRUCH
003560         MOVE 9999 TO LINK-RC
003570     ELSE
003580         MOVE ZERO TO LINK-RC
003590     END-IF
003600     .
003610 B090-EXIT.
003620     EXIT.
003630******************************************************************
003640* PROCESSING - READ, SCAN AND REWRITE EVERY LINE OF THE FILE       *
003650******************************************************************
003660 B100-VERARBEITUNG.
003670     PERFORM C090-READ-NEXT-LINE THRU C090-EXIT
003680     PERFORM C100-PROCESS-ONE-LINE THRU C100-EXIT
003690         UNTIL FILE-EOF
003700     .
003710 B100-EXIT.
003720     EXIT.
003730******************************************************************
003740* INITIALIZE FIELDS AND STRUCTURES                                 *
003750******************************************************************
003760 C000-INIT.
003770     INITIALIZE SCHALTER
003780     INITIALIZE B1-STATS
003790     INITIALIZE LOG-TABLE-AREA
003800     MOVE ZERO TO LOG-ENTRY-COUNT
003810     .
003820 C000-EXIT.
003830     EXIT.
003840******************************************************************
003850* READ ONE LINE FROM THE (RENAMED) INPUT FILE                      *
003860******************************************************************
003870 C090-READ-NEXT-LINE.
003880     READ SRTBAK
003890         AT END SET FILE-EOF TO TRUE
003900     END-READ
003910     .
003920 C090-EXIT.
003930     EXIT.
003940******************************************************************
003950* PROCESS ONE LINE - SCAN IT UNLESS IT TRIPPED A READ ERROR (R8)   *
003960******************************************************************
003970 C100-PROCESS-ONE-LINE.
003980     ADD 1 TO STAT-LINE-COUNT
003990*
004000     IF FILE-LOGICERR
004010         PERFORM U210-REPORT-LINE-ERROR THRU U210-EXIT
004020         MOVE SRTBAK-LINE-REC TO SRTOUT-LINE-REC
004030     ELSE
004040         PERFORM C110-SCAN-LINE THRU C110-EXIT
004050         MOVE W-OUT-LINE TO SRTOUT-LINE-REC
004060     END-IF
004070*
004080     WRITE SRTOUT-LINE-REC
004090     PERFORM C090-READ-NEXT-LINE THRU C090-EXIT
004100     .
004110 C100-EXIT.
004120     EXIT.
004130******************************************************************
004140* SCAN ONE LINE LEFT TO RIGHT, REBUILDING IT INTO W-OUT-LINE       *
004150******************************************************************
004160 C110-SCAN-LINE.
004170     PERFORM H140-FIND-LINE-LEN THRU H140-EXIT
004180     MOVE SPACES TO W-OUT-LINE
004190     MOVE 1      TO C4-OUT-PTR
004200     MOVE 1      TO C4-PTR
004210*
004220     IF C4-LEN = ZERO
004230         GO TO C110-EXIT
004240     END-IF
004250*
004260     PERFORM C120-SCAN-ONE-POSITION THRU C120-EXIT
004270         UNTIL C4-PTR > C4-LEN
004280     .
004290 C110-EXIT.
004300     EXIT.
004310******************************************************************
004320* LOOK AT ONE CHARACTER - A LETTER STARTS A WORD, ANYTHING ELSE   *
004330* IS COPIED STRAIGHT THROUGH TO THE OUTPUT LINE                   *
004340******************************************************************
004350 C120-SCAN-ONE-POSITION.
004360     IF SRTBAK-LINE-REC (C4-PTR:1) IS LETTER-CHAR
004370         PERFORM C130-PROCESS-WORD THRU C130-EXIT
004380     ELSE
004390         STRING SRTBAK-LINE-REC (C4-PTR:1) DELIMITED BY SIZE
004400             INTO W-OUT-LINE
004410             WITH POINTER C4-OUT-PTR
004420         ADD 1 TO C4-PTR
004430     END-IF
004440     .
004450 C120-EXIT.
004460     EXIT.
004470******************************************************************
004480* EXTRACT ONE WORD, CALL ACWRD0M, APPEND THE RESULT TO THE         *
004490* OUTPUT LINE AND LOG IT IF IT CAME BACK CHANGED (R9/R10)          *
004500******************************************************************
004510 C130-PROCESS-WORD.
004520     MOVE C4-PTR TO C4-WORD-START
004530     PERFORM C140-EXTEND-WORD THRU C140-EXIT
004540         UNTIL C4-PTR > C4-LEN
004550         OR (SRTBAK-LINE-REC (C4-PTR:1) NOT LETTER-CHAR
004560             AND SRTBAK-LINE-REC (C4-PTR:1) NOT = "'")
004570     COMPUTE C4-WORD-LEN = C4-PTR - C4-WORD-START
004580     IF C4-WORD-LEN > 255
004590         MOVE 255 TO C4-WORD-LEN
004600     END-IF
004610*
004620     MOVE SPACES TO LINK-WRD-WORD
004630     MOVE SRTBAK-LINE-REC (C4-WORD-START:C4-WORD-LEN)
004640                 TO LINK-WRD-WORD (1:C4-WORD-LEN)
004650     MOVE LINK-WRD-WORD TO W-WORD-ORIGINAL
004660     MOVE "N"           TO LINK-WRD-CHANGED-SW
004670     MOVE ZERO          TO LINK-WRD-RC
004680*
004690     CALL "ACWRD0M" USING LINK-WRD-REC
004700     ADD 1 TO STAT-WORD-COUNT
004710*
004720     STRING LINK-WRD-WORD DELIMITED BY SPACE
004730         INTO W-OUT-LINE
004740         WITH POINTER C4-OUT-PTR
004750*
004760     IF LINK-WRD-CHANGED
004770         ADD 1 TO STAT-CORRECTED-COUNT
004780         IF LINK-GENLOG
004790             PERFORM D100-LOG-WORD THRU D100-EXIT
004800         END-IF
004810     END-IF
004820     .
004830 C130-EXIT.
004840     EXIT.
004850******************************************************************
004860* ADVANCE THE SCAN POINTER BY ONE CHARACTER WHILE INSIDE A WORD    *
004870******************************************************************
004880 C140-EXTEND-WORD.
004890     ADD 1 TO C4-PTR
004900     .
004910 C140-EXIT.
004920     EXIT.
004930******************************************************************
004940* RECORD A NEWLY-CORRECTED WORD IN THE LOG TABLE IF THIS ORIGINAL  *
004950* WORD HAS NOT ALREADY BEEN LOGGED THIS RUN (R7)                   *
004960******************************************************************
004970 D100-LOG-WORD.
004980     MOVE "N" TO WORD-FOUND-SW
004990     PERFORM D110-SEARCH-LOG-TABLE THRU D110-EXIT
005000         VARYING C4-I2 FROM 1 BY 1
005010         UNTIL C4-I2 > LOG-ENTRY-COUNT
005020         OR WORD-FOUND
005030*
005040     IF NOT WORD-FOUND
005050         IF LOG-ENTRY-COUNT < LOG-MAX-ENTRIES
005060             ADD 1 TO LOG-ENTRY-COUNT
005070             MOVE W-WORD-ORIGINAL TO
005080                      LOG-TBL-ORIGINAL (LOG-ENTRY-COUNT)
005090             MOVE LINK-WRD-WORD   TO
005100                      LOG-TBL-CORRECTED (LOG-ENTRY-COUNT)
005110         ELSE
005120             ADD 1 TO C4-LOG-DISCARD-COUNT
005130         END-IF
005140     END-IF
005150     .
005160 D100-EXIT.
005170     EXIT.
005180******************************************************************
005190* SEARCH THE LOG TABLE FOR THE CURRENT ORIGINAL WORD                *
005200******************************************************************
005210 D110-SEARCH-LOG-TABLE.
005220     IF LOG-TBL-ORIGINAL (C4-I2) = W-WORD-ORIGINAL
005230         SET WORD-FOUND TO TRUE
005240     END-IF
005250     .
005260 D110-EXIT.
005270     EXIT.
005280******************************************************************
005290* SORT THE LOG TABLE ASCENDING BY ORIGINAL WORD (BUBBLE SORT)      *
005291* LOG-MAX-ENTRIES (SUBCOR-29) TOPS OUT AT 1000, SO A PLAIN BUBBLE  *
005292* SORT IS STILL FAST ENOUGH HERE - NO NEED FOR THE UTILITY SORT    *
005293* VERB SINCE THIS TABLE NEVER TOUCHES DISK.                        *
005300******************************************************************
005310 E100-SORT-LOG-TABLE.
005320     IF LOG-ENTRY-COUNT < 2
005330         GO TO E100-EXIT
005340     END-IF
005350*
005360     PERFORM E110-SORT-ONE-PASS THRU E110-EXIT
005370         VARYING C4-I1 FROM 1 BY 1
005380         UNTIL C4-I1 >= LOG-ENTRY-COUNT
005390     .
005400 E100-EXIT.
005410     EXIT.
005420******************************************************************
005430* ONE BUBBLE-SORT PASS OVER THE UNSORTED PORTION OF THE TABLE      *
005440******************************************************************
005450 E110-SORT-ONE-PASS.
005460     PERFORM E120-COMPARE-AND-SWAP THRU E120-EXIT
005470         VARYING C4-I2 FROM 1 BY 1
005480         UNTIL C4-I2 > LOG-ENTRY-COUNT - C4-I1
005490     .
005500 E110-EXIT.
005510     EXIT.
005520******************************************************************
005530* COMPARE TWO ADJACENT ENTRIES AND SWAP IF OUT OF ORDER            *
005540******************************************************************
005550 E120-COMPARE-AND-SWAP.
005560     IF LOG-TBL-ORIGINAL (C4-I2) > LOG-TBL-ORIGINAL (C4-I2 + 1)
005570         MOVE LOG-ENTRY (C4-I2)     TO LOG-ENTRY-HOLD
005580         MOVE LOG-ENTRY (C4-I2 + 1) TO LOG-ENTRY (C4-I2)
005590         MOVE LOG-ENTRY-HOLD        TO LOG-ENTRY (C4-I2 + 1)
005600     END-IF
005610     .
005620 E120-EXIT.
005630     EXIT.
005640******************************************************************
005650* WRITE THE SORTED LOG TABLE TO CORRLOG (R6/R7)                    *
005660******************************************************************
005670 E200-WRITE-LOG-TABLE.
005680     PERFORM E210-WRITE-ONE-ENTRY THRU E210-EXIT
005690         VARYING C4-I1 FROM 1 BY 1
005700         UNTIL C4-I1 > LOG-ENTRY-COUNT
005710     .
005720 E200-EXIT.
005730     EXIT.
005740******************************************************************
005750* WRITE ONE CORRECTIONS LOG RECORD                                 *
005760******************************************************************
005770 E210-WRITE-ONE-ENTRY.
005780     MOVE LOG-TBL-ORIGINAL (C4-I1)  TO LOG-ORIGINAL
005790     MOVE LOG-TBL-CORRECTED (C4-I1) TO LOG-CORRECTED
005800     WRITE LOG-OUT-REC
005810     .
005820 E210-EXIT.
005830     EXIT.
005840******************************************************************
005850* DERIVE THE BACKUP FILE NAME (R5)                                 *
005860******************************************************************
005870 H100-BACKUP-NAME.
005880     MOVE LINK-FILE-NAME TO W-BACKUP-BASE
005890     PERFORM H101-FIND-NAME-LEN THRU H101-EXIT
005900     MOVE ZERO TO C4-PTR
005910     IF C4-LEN > 1
005920         PERFORM H102-FIND-LAST-DOT THRU H102-EXIT
005930     END-IF
005940*
005950     IF C4-PTR > 1
005960         MOVE SPACES TO W-BACKUP-BASE
005970         MOVE LINK-FILE-NAME (1:C4-PTR - 1) TO W-BACKUP-BASE
005980     END-IF
005990*
006000     MOVE SPACES TO W-SRTBAK-NAME
006010     STRING W-BACKUP-BASE DELIMITED BY SPACE,
006020            K-BAK-EXT     DELIMITED BY SIZE
006030         INTO W-SRTBAK-NAME
006040     MOVE LINK-FILE-NAME TO W-SRTOUT-NAME
006050     .
006060 H100-EXIT.
006070     EXIT.
006080******************************************************************
006090* FIND THE LENGTH OF THE INPUT FILE NAME (TRAILING SPACES)         *
006100******************************************************************
006110 H101-FIND-NAME-LEN.
006120     MOVE 44 TO C4-LEN
006130     PERFORM H103-BACK-UP-NAME-LEN THRU H103-EXIT
006140         UNTIL C4-LEN = ZERO
006150         OR LINK-FILE-NAME (C4-LEN:1) NOT = SPACE
006160     .
006170 H101-EXIT.
006180     EXIT.
006190******************************************************************
006200* SEARCH BACKWARD FOR THE LAST "." AFTER POSITION 1 (R5)          *
006210******************************************************************
006220 H102-FIND-LAST-DOT.
006230     MOVE C4-LEN TO C4-I1
006240     PERFORM H104-CHECK-ONE-CHAR THRU H104-EXIT
006250         VARYING C4-I1 FROM C4-LEN BY -1
006260         UNTIL C4-I1 < 2
006270         OR C4-PTR > ZERO
006280     .
006290 H102-EXIT.
006300     EXIT.
006310******************************************************************
006320* BACK UP THE NAME-LENGTH POINTER BY ONE POSITION                  *
006330******************************************************************
006340 H103-BACK-UP-NAME-LEN.
006350     SUBTRACT 1 FROM C4-LEN
006360     .
006370 H103-EXIT.
006380     EXIT.
006390******************************************************************
006400* IF THIS CHARACTER IS "." REMEMBER ITS POSITION                   *
006410******************************************************************
006420 H104-CHECK-ONE-CHAR.
006430     IF LINK-FILE-NAME (C4-I1:1) = "."
006440         MOVE C4-I1 TO C4-PTR
006450     END-IF
006460     .
006470 H104-EXIT.
006480     EXIT.
006490******************************************************************
006500* DERIVE THE CORRECTIONS LOG FILE NAME (R6)                        *
006510******************************************************************
006520 H110-LOG-NAME.
006530     MOVE SPACES TO W-CORRLOG-NAME
006540     STRING W-BACKUP-BASE DELIMITED BY SPACE,
006550            K-LOG-EXT     DELIMITED BY SIZE
006560         INTO W-CORRLOG-NAME
006570     .
006580 H110-EXIT.
006590     EXIT.
006600******************************************************************
006610* DELETE ANY LEFTOVER BACKUP FILE FROM A PRIOR RUN (R5.2)          *
006620******************************************************************
006630 H120-DELETE-OLD-BACKUP.
006640     CALL "CBL_DELETE_FILE" USING W-SRTBAK-NAME
006650         RETURNING C9-CBL-RC
006660     .
006670 H120-EXIT.
006680     EXIT.
006690******************************************************************
006700* RENAME THE INPUT FILE TO ITS BACKUP NAME (R5.3)                  *
006710******************************************************************
006720 H130-RENAME-INPUT.
006730     CALL "CBL_RENAME_FILE" USING LINK-FILE-NAME,
006740                                  W-SRTBAK-NAME
006750         RETURNING C9-CBL-RC
006760*
006770     IF C9-CBL-RC NOT = ZERO
006780         IF NOT LINK-QUIET
006790             DISPLAY "ERROR: COULD NOT RENAME "
006800                     LINK-FILE-NAME " TO " W-SRTBAK-NAME
006810         END-IF
006820         SET PRG-ABBRUCH TO TRUE
006830     END-IF
006840     .
006850 H130-EXIT.
006860     EXIT.
006870******************************************************************
006880* FIND THE LENGTH OF THE CURRENT INPUT LINE (TRAILING SPACES)      *
006890******************************************************************
006900 H140-FIND-LINE-LEN.
006910     MOVE 255 TO C4-LEN
006920     PERFORM H141-BACK-UP-LINE-LEN THRU H141-EXIT
006930         UNTIL C4-LEN = ZERO
006940         OR SRTBAK-LINE-REC (C4-LEN:1) NOT = SPACE
006950     .
006960 H140-EXIT.
006970     EXIT.
006980******************************************************************
006990* BACK UP THE LINE-LENGTH POINTER BY ONE POSITION                  *
007000******************************************************************
007010 H141-BACK-UP-LINE-LEN.
007020     SUBTRACT 1 FROM C4-LEN
007030     .
007040 H141-EXIT.
007050     EXIT.
007060******************************************************************
007070* OPEN THE RENAMED INPUT FILE (INPUT)                              *
007080******************************************************************
007090 F100-OPEN-SRTBAK.
007100     OPEN INPUT SRTBAK
007110     IF SRTBAK-OK
007120         SET SRTBAK-IS-OPEN TO TRUE
007130     ELSE
007140         IF NOT LINK-QUIET
007150             DISPLAY "ERROR OPENING " W-SRTBAK-NAME
007160                     ", STATUS = " SRTBAK-STATUS
007170         END-IF
007180         SET PRG-ABBRUCH TO TRUE
007190     END-IF
007200     .
007210 F100-EXIT.
007220     EXIT.
007230******************************************************************
007240* OPEN THE CORRECTED OUTPUT FILE (OUTPUT, ORIGINAL NAME)           *
007250******************************************************************
007260 F110-OPEN-SRTOUT.
007270     OPEN OUTPUT SRTOUT
007280     IF SRTOUT-OK
007290         SET SRTOUT-IS-OPEN TO TRUE
007300     ELSE
007310         IF NOT LINK-QUIET
007320             DISPLAY "ERROR OPENING " W-SRTOUT-NAME
007330                     ", STATUS = " SRTOUT-STATUS
007340         END-IF
007350         SET PRG-ABBRUCH TO TRUE
007360     END-IF
007370     .
007380 F110-EXIT.
007390     EXIT.
007400******************************************************************
007410* OPEN THE CORRECTIONS LOG FILE (OUTPUT)                           *
007420******************************************************************
007430 F120-OPEN-CORRLOG.
007440     OPEN OUTPUT CORRLOG
007450     IF NOT CORRLOG-OK
007460         IF NOT LINK-QUIET
007470             DISPLAY "ERROR OPENING " W-CORRLOG-NAME
007480                     ", STATUS = " CORRLOG-STATUS
007490         END-IF
007500         SET PRG-ABBRUCH TO TRUE
007510     END-IF
007520     .
007530 F120-EXIT.
007540     EXIT.
007550******************************************************************
007560* REPORT RUN-STATISTICS - THREE LINES, SUPPRESSED BY QUIET ONLY    *
007561* VERBOSE ADDS NOTHING HERE BEYOND WHAT -Q ALREADY SUPPRESSES -    *
007562* THE PER-FILE CONSOLE NOISE FROM -V LIVES BACK IN ACDRV0O, NOT    *
007563* IN THIS REPORT.                                                  *
007570******************************************************************
007580 U200-REPORT-STATS.
007590     IF NOT LINK-QUIET
007600         DISPLAY "LINES READ.......: " STAT-LINE-COUNT
007610         DISPLAY "WORDS SCANNED....: " STAT-WORD-COUNT
007620         DISPLAY "WORDS CORRECTED..: " STAT-CORRECTED-COUNT
007630         IF C4-LOG-DISCARD-COUNT > ZERO
007640             DISPLAY "LOG ENTRIES DROPPED (TABLE FULL): "
007650                     C4-LOG-DISCARD-COUNT
007660         END-IF
007670     END-IF
007680     .
007690 U200-EXIT.
007700     EXIT.
007710******************************************************************
007720* REPORT A PER-LINE PROCESSING ERROR (R8)                          *
007730******************************************************************
007740 U210-REPORT-LINE-ERROR.
007750     IF NOT LINK-QUIET
007760         DISPLAY "ERROR: LINE " STAT-LINE-COUNT
007770                 " COULD NOT BE PROCESSED - WRITTEN UNCHANGED"
007780     END-IF
007790     .
007800 U210-EXIT.
007810     EXIT.
