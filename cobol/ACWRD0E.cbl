000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    ACWRD0M.
000030 AUTHOR.        R F WYCKOFF.
000040 INSTALLATION.  DATA PROCESSING DIVISION.
000050 DATE-WRITTEN.  02/23/89.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000080*
000090******************************************************************
000100* LAST CHANGED      :: 2003-09-02
000110* LAST VERSION      :: A.06.00
000120* SHORT DESCRIPTION :: GIVEN ONE WORD EXTRACTED BY ACFIL0M, DECIDES
000130*                      WHETHER IT IS AN OCR MIX-UP BETWEEN "I" AND
000140*                      "l" OR A KNOWN MISSPELLING, AND CORRECTS IT.
000150*
000160* CHANGES (UPDATE VERSION AND DATE IN VARIABLE K-PROG-START)
000170*          !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000180*------------------------------------------------------------------*
000190* VER.   | DATE       | BY  | COMMENT                              *
000200*--------|------------|-----|--------------------------------------*
000201* A.06.00|2003-09-02  | mts | SHOW-VERSION DISPLAYED THE FIXED      *
000202*        |            |     | K-COMPILE-DATE LITERAL INSTEAD OF     *
000203*        |            |     | THE COMPILER-SUPPLIED DATE - DROPPED  *
000204*        |            |     | K-COMPILE-DATE, RESTORED THE SHOP'S   *
000205*        |            |     | OWN FUNCTION WHEN-COMPILED DISPLAY    *
000206*        |            |     | (SUBCOR-37).                          *
000207*--------|------------|-----|--------------------------------------*
000208* A.05.00|2003-08-14  | gah | RULE-16 WAS TESTING THE UPPER-CASE-   *
000220*        |            |     | AFTER-FIRST-CHARACTER COUNT GATHERED *
000230*        |            |     | BY C100-GATHER-STATS BEFORE RULES    *
000240*        |            |     | 12-15 RAN, SO A WORD THOSE RULES HAD *
000250*        |            |     | JUST CHANGED (E.G. "Illl" -> "IIII") *
000260*        |            |     | WAS RE-MANGLED BY A STALE COUNT -    *
000270*        |            |     | NOW RE-COUNTED AT THE POINT RULE 16  *
000280*        |            |     | ACTUALLY RUNS (SUBCOR-30).           *
000290*--------|------------|-----|--------------------------------------*
000300* A.04.00|2002-06-05  | jrk | RULE-17 DICTIONARY-FALLBACK HITS ARE  *
000310*        |            |     | NOW COUNTED ACROSS THE RUN AND SHOWN  *
000320*        |            |     | BY THE -V VERSION QUERY, SO OPERATIONS*
000330*        |            |     | CAN GAUGE DICTIONARY COVERAGE         *
000340*        |            |     | (SUBCOR-28).                          *
000350*--------|------------|-----|--------------------------------------*
000360* A.03.00|1998-11-19  | dlm | Y2K REVIEW - NO 2-DIGIT YEAR FIELDS   *
000370*        |            |     | FOUND IN THIS MODULE, SIGNED OFF.    *
000380*--------|------------|-----|--------------------------------------*
000390* A.02.00|1995-07-18  | ktc | INITIAL-LETTER RULE (16) WAS TESTING  *
000400*        |            |     | UPPER-COUNT INSTEAD OF THE COUNT OF  *
000410*        |            |     | UPPER-CASE LETTERS AFTER THE FIRST   *
000420*        |            |     | CHARACTER - "Iowa" WAS BEING MANGLED *
000430*        |            |     | (SUBCOR-16).                         *
000440*--------|------------|-----|--------------------------------------*
000450* A.01.00|1991-02-08  | rfw | DICTIONARY FALLBACK (RULE 17) ADDED,  *
000460*        |            |     | ONLY FIRES WHEN NO OTHER RULE CHANGED *
000470*        |            |     | THE WORD (SUBCOR-8).                 *
000480*--------|------------|-----|--------------------------------------*
000490* A.00.00|1989-02-23  | rfw | ORIGINAL CUT                         *
000500*--------------------------------------------------------------------*
000510*
000520* PROGRAM DESCRIPTION
000530* -------------------
000540*
000550* Called once per word found by ACFIL0M.  The word arrives in
000560* LINK-WRD-WORD, space-padded to 40 characters.  First checked
000570* against the ACDICT exception/misspelling table (rule 11); an
000580* exception word (blank table value) is left alone.  Otherwise
000590* the OCR mix-up rules (12 through 16) are tried in order, and
000600* if none of them touched the word the dictionary's misspelling
000610* value (rule 17) is used if one was found.  LINK-WRD-CHANGED-SW
000620* comes back "Y" the moment any rule actually altered the word.
000630*
000640******************************************************************
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER.   NCR-V8660.
000680 OBJECT-COMPUTER.   NCR-V8660.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     UPSI-0 IS SHOW-VERSION-SW
000720         ON STATUS IS SHOW-VERSION
000730     CLASS ALPHNUM IS "0123456789"
000740                      "abcdefghijklmnopqrstuvwxyz"
000750                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000760                      " .,;-_!$%&/=*+"
000770     CLASS VOWEL-CHAR     IS "a" "e" "i" "o" "u"
000780                             "A" "E" "I" "O" "U"
000790     CLASS CONSONANT-CHAR IS "b" "c" "d" "f" "g" "h" "j" "k" "l"
000800                             "m" "n" "p" "q" "r" "s" "t" "v" "w"
000810                             "x" "y" "z"
000820                             "B" "C" "D" "F" "G" "H" "J" "K" "L"
000830                             "M" "N" "P" "Q" "R" "S" "T" "V" "W"
000840                             "X" "Y" "Z".
000850*
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880*    (NONE - THIS MODULE DOES NO I/O OF ITS OWN)
000890*
000900 DATA DIVISION.
000910 WORKING-STORAGE SECTION.
000920*--------------------------------------------------------------------*
000930* RUNNING COUNT OF RULE-17 (DICTIONARY FALLBACK) HITS - NOT RESET AT *
000940* B000-VORLAUF, SO IT ACCUMULATES ACROSS EVERY WORD IN THE RUN       *
000950* (SUBCOR-28) - REPORTED BY THE -V VERSION QUERY.                   *
000960*--------------------------------------------------------------------*
000970 77  C4-RULE17-HIT-COUNT     PIC S9(07) COMP VALUE ZERO.
000980*
000990*--------------------------------------------------------------------*
001000* COMP-FELDER: PREFIX CN WITH N = NUMBER OF DIGITS                    *
001010*--------------------------------------------------------------------*
001020 01  COMP-FELDER.
001030     05  C4-LEN              PIC S9(04) COMP.
001040     05  C4-I1               PIC S9(04) COMP.
001050     05  C4-I2               PIC S9(04) COMP.
001060     05  C4-UPPER-COUNT      PIC S9(04) COMP.
001070     05  C4-UPPER-COUNT-REST PIC S9(04) COMP.
001080     05  C4-I-COUNT          PIC S9(04) COMP.
001090     05  C4-APOS-COUNT       PIC S9(04) COMP.
001100     05  C4-LOWER-COUNT      PIC S9(04) COMP.
001110     05  C4-L-COUNT          PIC S9(04) COMP.
001120     05  FILLER              PIC X(02).
001130*
001140*--------------------------------------------------------------------*
001150* DISPLAY-FELDER: PREFIX D                                            *
001160*--------------------------------------------------------------------*
001170 01  DISPLAY-FELDER.
001180     05  D-NUM2              PIC 9(02).
001190     05  D-NUM4              PIC -9(04).
001200     05  FILLER              PIC X(01).
001210*
001220*--------------------------------------------------------------------*
001230* FIELDS WITH CONSTANT CONTENT: PREFIX K                              *
001240*--------------------------------------------------------------------*
001250 01  KONSTANTE-FELDER.
001260     05  K-MODUL             PIC X(08)       VALUE "ACWRD0M".
001270     05  FILLER              PIC X(04).
001290*
001300*----------------------------------------------------------------*
001310* CONDITIONAL FIELDS                                              *
001320*----------------------------------------------------------------*
001330 01  SCHALTER.
001340     05  RULE-14-COND-SW     PIC X           VALUE "N".
001350         88  RULE-14-FIRED                  VALUE "Y".
001360     05  DICT-FOUND-SW       PIC X           VALUE "N".
001370         88  DICT-FOUND                     VALUE "Y".
001380     05  FILLER              PIC X(02).
001390*
001400*--------------------------------------------------------------------*
001410* OTHER WORK FIELDS: PREFIX W                                         *
001420*--------------------------------------------------------------------*
001430 01  WORK-FELDER.
001440     05  W-DICT-VALUE        PIC X(40).
001450     05  FILLER              PIC X(04).
001460*
001470*--------------------------------------------------------------------*
001480* DATE/TIME FIELDS (FOR VERSION DISPLAY)                              *
001490*--------------------------------------------------------------------*
001500 01  RUN-DATE-TIME.
001510     05  RUN-DATE-TIME-N8    PIC 9(08)       VALUE ZERO.
001520     05  RUN-TIME-N6         PIC 9(06)       VALUE ZERO.
001530     05  RUN-TIME-HMS REDEFINES RUN-TIME-N6.
001540         10  RT-HH           PIC 99.
001550         10  RT-MM           PIC 99.
001560         10  RT-SS           PIC 99.
001570     05  FILLER              PIC X(02).
001580 01  RUN-DATE-TIME-D REDEFINES RUN-DATE-TIME.
001590     05  RDT-YYYYMMDD        PIC 9(08).
001600     05  RDT-HHMMSS          PIC 9(06).
001610     05  FILLER              PIC X(02).
001620*
001630*--------------------------------------------------------------------*
001640* SHARED CORRECTION-DICTIONARY TABLE (EXTERNAL, LOADED BY ACDIC0M)   *
001650*--------------------------------------------------------------------*
001660 COPY ACDICT.
001670*
001680 LINKAGE SECTION.
001690*-->    PASSED FROM ACFIL0O (HAND-DUPLICATED THERE, MUST STAY
001700*-->    BYTE-FOR-BYTE WITH LINK-WRD-REC HERE)
001710 01  LINK-WRD-REC.
001720     05  LINK-WRD-HDR.
001730         10  LINK-WRD-RC     PIC S9(04) COMP.
001740*           0    = WORD PROCESSED
001750     05  LINK-WRD-DATA.
001760         10  LINK-WRD-WORD   PIC X(255).
001770*              IN:  THE WORD EXTRACTED BY ACFIL0M
001780*              OUT: THE WORD, CORRECTED IF A RULE FIRED
001790         10  LINK-WRD-WORD-VIEW REDEFINES LINK-WRD-WORD.
001800             15  LINK-WRD-CHAR   PIC X   OCCURS 255 TIMES.
001810         10  LINK-WRD-CHANGED-SW
001820                             PIC X.
001830             88  LINK-WRD-CHANGED        VALUE "Y".
001840         10  FILLER          PIC X(02).
001850*
001860 PROCEDURE DIVISION USING LINK-WRD-REC.
001870******************************************************************
001880* CONTROL PARAGRAPH                                                *
001890******************************************************************
001900 A100-STEUERUNG.
001910     IF  SHOW-VERSION
001920         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
001930         DISPLAY "   RULE-17 HITS THIS RUN: " C4-RULE17-HIT-COUNT
001940         GO TO A100-EXIT
001950     END-IF
001960*
001970     PERFORM B000-VORLAUF THRU B000-EXIT
001980     PERFORM B100-VERARBEITUNG THRU B100-EXIT
001990     MOVE ZERO TO LINK-WRD-RC
002000     .
002010 A100-EXIT.
002020     EXIT PROGRAM.
002030******************************************************************
002040* SETUP - GATHER STATISTICS AND LOOK THE WORD UP IN THE DICTIONARY *
002050******************************************************************
002060 B000-VORLAUF.
002070     INITIALIZE COMP-FELDER
002080     MOVE "N" TO LINK-WRD-CHANGED-SW
002090     MOVE "N" TO RULE-14-COND-SW
002100     PERFORM H100-FIND-WORD-LEN THRU H100-EXIT
002110     IF C4-LEN > ZERO
002120         PERFORM C100-GATHER-STATS THRU C100-EXIT
002130             VARYING C4-I1 FROM 1 BY 1
002140             UNTIL C4-I1 > C4-LEN
002150     END-IF
002160     PERFORM D100-DICT-LOOKUP THRU D100-EXIT
002170     .
002180 B000-EXIT.
002190     EXIT.
002200******************************************************************
002210* PROCESSING - APPLY THE CORRECTION RULES IN ORDER (11 - 17)       *
002220******************************************************************
002230 B100-VERARBEITUNG.
002240     IF DICT-FOUND AND W-DICT-VALUE = SPACES
002250         GO TO B100-EXIT
002260     END-IF
002270*
002280     IF C4-LEN > 2
002290         PERFORM C200-RULE-12-APOS-I-I THRU C200-EXIT
002300     END-IF
002310     IF C4-LEN > 2
002320         PERFORM C210-RULE-13-L-APOS THRU C210-EXIT
002330     END-IF
002340     PERFORM C220-RULE-14-I-MISMATCH THRU C220-EXIT
002350     IF NOT RULE-14-FIRED
002360         PERFORM C230-RULE-15-L-MISMATCH THRU C230-EXIT
002370     END-IF
002380     IF C4-LEN > 1
002390         PERFORM C240-RULE-16-INITIAL-LETTER THRU C240-EXIT
002400     END-IF
002410     IF NOT LINK-WRD-CHANGED
002420         PERFORM C250-RULE-17-DICTIONARY THRU C250-EXIT
002430     END-IF
002440     .
002450 B100-EXIT.
002460     EXIT.
002470******************************************************************
002480* GATHER LETTER/APOSTROPHE STATISTICS FOR ONE CHARACTER             *
002490******************************************************************
002500 C100-GATHER-STATS.
002510     IF LINK-WRD-CHAR (C4-I1) = "I"
002520         IF C4-I1 > 1
002530             ADD 1 TO C4-I-COUNT
002540         END-IF
002550     END-IF
002560     IF LINK-WRD-CHAR (C4-I1) IS ALPHABETIC-UPPER
002570         ADD 1 TO C4-UPPER-COUNT
002580     END-IF
002590     IF LINK-WRD-CHAR (C4-I1) = "'"
002600         ADD 1 TO C4-APOS-COUNT
002610     END-IF
002620     IF LINK-WRD-CHAR (C4-I1) IS ALPHABETIC-LOWER
002630         ADD 1 TO C4-LOWER-COUNT
002640     END-IF
002650     IF LINK-WRD-CHAR (C4-I1) = "l"
002660         ADD 1 TO C4-L-COUNT
002670     END-IF
002680     .
002690 C100-EXIT.
002700     EXIT.
002710******************************************************************
002720* RULE 12 - WORD ENDS "'II" -> BOTH "I"S BECOME "l"                 *
002721* A STRAIGHT-EDGE SCANNER OR OCR PASS READS A LOWER-CASE "ll"      *
002722* LIGATURE AS TWO CAPITAL "I"S WHEN IT SITS RIGHT AFTER AN         *
002723* APOSTROPHE - "DIDN'II" SHOULD HAVE BEEN "DIDN'll".                *
002730******************************************************************
002740 C200-RULE-12-APOS-I-I.
002750     IF LINK-WRD-WORD (C4-LEN - 2:1) = "'"
002760         AND LINK-WRD-WORD (C4-LEN - 1:1) = "I"
002770         AND LINK-WRD-WORD (C4-LEN:1)     = "I"
002780         MOVE "l" TO LINK-WRD-WORD (C4-LEN - 1:1)
002790         MOVE "l" TO LINK-WRD-WORD (C4-LEN:1)
002800         SET LINK-WRD-CHANGED TO TRUE
002810     END-IF
002820     .
002830 C200-EXIT.
002840     EXIT.
002850******************************************************************
002860* RULE 13 - WORD STARTS "l'" -> THE "l" BECOMES "I"                 *
002870******************************************************************
002880 C210-RULE-13-L-APOS.
002890     IF LINK-WRD-WORD (1:1) = "l"
002900         AND LINK-WRD-WORD (2:1) = "'"
002910         MOVE "I" TO LINK-WRD-WORD (1:1)
002920         SET LINK-WRD-CHANGED TO TRUE
002930     END-IF
002940     .
002950 C210-EXIT.
002960     EXIT.
002970******************************************************************
002980* RULE 14 - TOO MANY "I"S FOR THE REST OF THE WORD TO BE UPPER-    *
002990*           CASE - EVERY "I" EXCEPT THE FIRST CHARACTER BECOMES    *
003000*           "l"                                                    *
003010******************************************************************
003020 C220-RULE-14-I-MISMATCH.
003030     IF C4-I-COUNT > 0
003040         AND (C4-I-COUNT + C4-LOWER-COUNT + C4-APOS-COUNT
003050              >= C4-LEN - 1)
003060         MOVE "Y" TO RULE-14-COND-SW
003070         PERFORM C221-FIX-ONE-I THRU C221-EXIT
003080             VARYING C4-I2 FROM 2 BY 1
003090             UNTIL C4-I2 > C4-LEN
003100     END-IF
003110     .
003120 C220-EXIT.
003130     EXIT.
003140******************************************************************
003150* CHANGE ONE "I" (NOT THE FIRST CHARACTER) TO "l"                  *
003160******************************************************************
003170 C221-FIX-ONE-I.
003180     IF LINK-WRD-CHAR (C4-I2) = "I"
003190         MOVE "l" TO LINK-WRD-CHAR (C4-I2)
003200         SET LINK-WRD-CHANGED TO TRUE
003210     END-IF
003220     .
003230 C221-EXIT.
003240     EXIT.
003250******************************************************************
003260* RULE 15 - TOO MANY "l"S FOR THE WORD TO BE ALL LOWER-CASE -       *
003270*           EVERY "l", INCLUDING THE FIRST CHARACTER, BECOMES "I"  *
003280******************************************************************
003290 C230-RULE-15-L-MISMATCH.
003300     IF C4-L-COUNT > 0
003310         AND (C4-L-COUNT + C4-UPPER-COUNT = C4-LEN)
003320         PERFORM C231-FIX-ONE-L THRU C231-EXIT
003330             VARYING C4-I2 FROM 1 BY 1
003340             UNTIL C4-I2 > C4-LEN
003350     END-IF
003360     .
003370 C230-EXIT.
003380     EXIT.
003390******************************************************************
003400* CHANGE ONE "l" TO "I"                                            *
003410******************************************************************
003420 C231-FIX-ONE-L.
003430     IF LINK-WRD-CHAR (C4-I2) = "l"
003440         MOVE "I" TO LINK-WRD-CHAR (C4-I2)
003450         SET LINK-WRD-CHANGED TO TRUE
003460     END-IF
003470     .
003480 C231-EXIT.
003490     EXIT.
003500******************************************************************
003510* RULE 16 - THE FIRST CHARACTER IS "l" OR "I" AND NOTHING AFTER    *
003520*           IT IS UPPER-CASE - PICK "I" OR "l" BY WHAT FOLLOWS     *
003530*           (VOWEL/CONSONANT), TESTED ONLY ON THE SECOND CHARACTER *
003540*           C4-UPPER-COUNT-REST IS RE-COUNTED HERE, NOT CARRIED    *
003550*           OVER FROM C100-GATHER-STATS, BECAUSE RULES 12-15 MAY   *
003560*           HAVE JUST CHANGED THE WORD (SUBCOR-30)                 *
003570******************************************************************
003580 C240-RULE-16-INITIAL-LETTER.
003590     MOVE ZERO TO C4-UPPER-COUNT-REST
003600     PERFORM C241-CHECK-UPPER-REST THRU C241-EXIT
003610         VARYING C4-I2 FROM 2 BY 1
003620         UNTIL C4-I2 > C4-LEN
003630     IF C4-UPPER-COUNT-REST = ZERO
003640         IF LINK-WRD-WORD (1:1) = "l"
003650             AND LINK-WRD-WORD (2:1) IS CONSONANT-CHAR
003660             MOVE "I" TO LINK-WRD-WORD (1:1)
003670             SET LINK-WRD-CHANGED TO TRUE
003680         ELSE
003690             IF LINK-WRD-WORD (1:1) = "I"
003700                 AND LINK-WRD-WORD (2:1) IS VOWEL-CHAR
003710                 MOVE "l" TO LINK-WRD-WORD (1:1)
003720                 SET LINK-WRD-CHANGED TO TRUE
003730             END-IF
003740         END-IF
003750     END-IF
003760     .
003770 C240-EXIT.
003780     EXIT.
003790******************************************************************
003800* CHECK ONE CHARACTER AFTER THE FIRST FOR UPPER-CASE, AS THE WORD  *
003810* STANDS RIGHT NOW (SUBCOR-30)                                    *
003820******************************************************************
003830 C241-CHECK-UPPER-REST.
003840     IF LINK-WRD-CHAR (C4-I2) IS ALPHABETIC-UPPER
003850         ADD 1 TO C4-UPPER-COUNT-REST
003860     END-IF
003870     .
003880 C241-EXIT.
003890     EXIT.
003900******************************************************************
003910* RULE 17 - NO OTHER RULE TOUCHED THE WORD - USE THE DICTIONARY'S  *
003920*           MISSPELLING VALUE IF ONE WAS FOUND                     *
003921* THIS IS THE LAST-RESORT RULE - IT ONLY FIRES WHEN D100-DICT-     *
003922* LOOKUP FOUND THE WORD AS A KNOWN MISSPELLING, NOT AS AN          *
003923* EXCEPTION, AND RULES 12 THROUGH 16 ALL LEFT THE WORD ALONE.      *
003930******************************************************************
003940 C250-RULE-17-DICTIONARY.
003950     IF DICT-FOUND AND W-DICT-VALUE NOT = SPACES
003960         MOVE W-DICT-VALUE TO LINK-WRD-WORD
003970         SET LINK-WRD-CHANGED TO TRUE
003980         ADD 1 TO C4-RULE17-HIT-COUNT
003990     END-IF
004000     .
004010 C250-EXIT.
004020     EXIT.
004030******************************************************************
004040* LOOK THE WHOLE WORD UP IN THE SHARED CORRECTION DICTIONARY        *
004050******************************************************************
004060 D100-DICT-LOOKUP.
004070     MOVE "N" TO DICT-FOUND-SW
004080     PERFORM D110-CHECK-ONE-ENTRY THRU D110-EXIT
004090         VARYING C4-I2 FROM 1 BY 1
004100         UNTIL C4-I2 > DICT-ENTRY-COUNT
004110         OR DICT-FOUND
004120     .
004130 D100-EXIT.
004140     EXIT.
004150******************************************************************
004160* COMPARE THE WORD AGAINST ONE DICTIONARY ENTRY                    *
004170******************************************************************
004180 D110-CHECK-ONE-ENTRY.
004190     IF DICT-KEY (C4-I2) = LINK-WRD-WORD
004200         SET DICT-FOUND TO TRUE
004210         MOVE DICT-VALUE (C4-I2) TO W-DICT-VALUE
004220     END-IF
004230     .
004240 D110-EXIT.
004250     EXIT.
004260******************************************************************
004270* FIND THE LENGTH OF THE WORD (TRAILING SPACES)                    *
004280******************************************************************
004290 H100-FIND-WORD-LEN.
004300     MOVE 255 TO C4-LEN
004310     PERFORM H101-BACK-UP-WORD-LEN THRU H101-EXIT
004320         UNTIL C4-LEN = ZERO
004330         OR LINK-WRD-WORD (C4-LEN:1) NOT = SPACE
004340     .
004350 H100-EXIT.
004360     EXIT.
004370******************************************************************
004380* BACK UP THE WORD-LENGTH POINTER BY ONE POSITION                  *
004390******************************************************************
004400 H101-BACK-UP-WORD-LEN.
004410     SUBTRACT 1 FROM C4-LEN
004420     .
004430 H101-EXIT.
004440     EXIT.
