000010******************************************************************
000020* ACDICT   -- shared correction-dictionary table                 *
000030*            (COPY'd by ACDIC0E to load it, and by ACWRD0E to     *
000040*             search it -- layout must stay byte-identical in    *
000050*             both copies since the table is EXTERNAL storage)   *
000060*------------------------------------------------------------------*
000070* Ver. | Date       | By  | Comment                               *
000080*------|------------|-----|---------------------------------------*
000090* A.00 | 1989-02-06 | rfw | Original cut, 1200-entry table         *
000100* A.01 | 1994-11-03 | dlm | Table grown to 2000 entries (ticket    *
000110*      |            |     | SUBCOR-14, dictionary outgrew A.00)    *
000120*------------------------------------------------------------------*
000130 01  DICT-TABLE-AREA                           IS EXTERNAL.
000140     05  DICT-ENTRY-COUNT        PIC S9(04) COMP.
000150     05  DICT-MAX-ENTRIES        PIC S9(04) COMP VALUE 2000.
000160     05  DICT-ENTRY              OCCURS 2000 TIMES.
000170         10  DICT-KEY            PIC X(40).
000180         10  DICT-VALUE          PIC X(40).
000190     05  FILLER                  PIC X(08).
