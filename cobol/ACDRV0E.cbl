000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    ACDRV0O.
000030 AUTHOR.        R F WYCKOFF.
000040 INSTALLATION.  DATA PROCESSING DIVISION.
000050 DATE-WRITTEN.  02/13/89.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000080*
000090******************************************************************
000100* LAST CHANGED      :: 2003-09-02
000110* LAST VERSION      :: A.07.00
000120* SHORT DESCRIPTION :: JOB DRIVER FOR THE SUBCOR SUBTITLE
000130*                      AUTO-CORRECT BATCH RUN.  READS THE
000140*                      CTLCARD, VALIDATES OPTIONS AND FILE
000150*                      ARGUMENTS, LOADS THE DICTIONARY, AND
000160*                      DISPATCHES EACH FILE TO ACFIL0M.
000170*
000180* CHANGES (UPDATE VERSION AND DATE IN VARIABLE K-PROG-START)
000190*          !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000200*------------------------------------------------------------------*
000210* VER.   | DATE       | BY  | COMMENT                              *
000220*--------|------------|-----|--------------------------------------*
000221* A.07.00|2003-09-02  | mts | SHOW-VERSION DISPLAYED THE FIXED      *
000222*        |            |     | K-COMPILE-DATE LITERAL INSTEAD OF     *
000223*        |            |     | THE COMPILER-SUPPLIED DATE - DROPPED  *
000224*        |            |     | K-COMPILE-DATE, RESTORED THE SHOP'S   *
000225*        |            |     | OWN FUNCTION WHEN-COMPILED DISPLAY    *
000226*        |            |     | (SUBCOR-35).                          *
000227*--------|------------|-----|--------------------------------------*
000228* A.06.00|2003-09-02  | mts | C121-VALIDATE-ONE-FILE SKIPPED THE    *
000229*        |            |     | TRAILING READ CTLCARD WHEN MORE THAN  *
000230*        |            |     | 50 FILES WERE CODED, SO FILE-EOF WAS  *
000231*        |            |     | NEVER SET AND THE RUN LOOPED FOREVER  *
000232*        |            |     | RE-DISPLAYING THE TABLE-FULL MESSAGE  *
000233*        |            |     | - NOW FALLS THROUGH TO THE READ THE   *
000234*        |            |     | SAME WAY ACDIC0M'S C100-LOAD-ONE-     *
000235*        |            |     | ENTRY DOES (SUBCOR-33).               *
000236*--------|------------|-----|--------------------------------------*
000237* A.05.00|2003-08-14  | gah | C130-TRY-OPEN-FILE TEST-OPENED INPUT  *
000240*        |            |     | ONLY, SO A READ-ONLY FILE PASSED      *
000250*        |            |     | VALIDATION AND WAS ONLY DISCOVERED    *
000260*        |            |     | UNWRITABLE INSIDE ACFIL0M AFTER OTHER *
000270*        |            |     | FILES ON THE CARD WERE ALREADY        *
000280*        |            |     | RENAMED - NOW TEST-OPENS EXTEND TOO   *
000290*        |            |     | SO AN UNWRITABLE FILE ABORTS THE RUN  *
000300*        |            |     | BEFORE ANY FILE IS TOUCHED, AS        *
000310*        |            |     | SUBCOR-11 ORIGINALLY INTENDED         *
000320*        |            |     | (SUBCOR-31).                          *
000330*--------|------------|-----|--------------------------------------*
000340* A.04.00|2001-09-14  | jrk | C130-TRY-OPEN-FILE NOW CONFIRMS EACH   *
000350*        |            |     | FILE ARGUMENT ON THE CONSOLE WHEN THE *
000360*        |            |     | V OPTION IS CODED - OPERATORS HAD NO  *
000370*        |            |     | WAY TO TELL WHICH NAMES PASSED THE    *
000380*        |            |     | TEST-OPEN (SUBCOR-25).                *
000390*--------|------------|-----|--------------------------------------*
000400* A.03.00|1998-11-19  | dlm | Y2K REVIEW - NO 2-DIGIT YEAR FIELDS   *
000410*        |            |     | FOUND IN THIS MODULE, SIGNED OFF.    *
000420*--------|------------|-----|--------------------------------------*
000430* A.02.01|1996-06-10  | ktc | Q NOW OVERRIDES V WHEN BOTH CODED ON  *
000440*        |            |     | THE SAME CTLCARD (SUBCOR-23 - A USER *
000450*        |            |     | CODED "AVQ" AND GOT BOTH REPORTS).   *
000460*--------|------------|-----|--------------------------------------*
000470* A.02.00|1993-08-19  | dlm | ALL FILE ARGUMENTS ARE NOW TEST-      *
000480*        |            |     | OPENED AND VALIDATED BEFORE ANY FILE *
000490*        |            |     | IS TOUCHED (SUBCOR-11 - A BAD NAME   *
000500*        |            |     | THIRD ON THE CARD USED TO ABORT      *
000510*        |            |     | AFTER THE FIRST TWO WERE ALREADY     *
000520*        |            |     | RENAMED TO .BAK).                    *
000530*--------|------------|-----|--------------------------------------*
000540* A.01.00|1990-05-01  | rfw | ADDED Q OPTION TO SUPPRESS CONSOLE    *
000550*        |            |     | MESSAGES FROM ACFIL0M (SUBCOR-7).    *
000560*--------|------------|-----|--------------------------------------*
000570* A.00.00|1989-02-13  | rfw | ORIGINAL CUT                         *
000580*--------------------------------------------------------------------*
000590*
000600* PROGRAM DESCRIPTION
000610* -------------------
000620*
000630* Entry point for the SUBCOR batch run.  CTLCARD carries one
000640* options record (A/V/Q flags, columns 1-3) followed by one
000650* record per subtitle file to process (file name, columns 1-44).
000660* Every option character and every file name is validated before
000670* the dictionary is loaded or any file is opened for processing -
000680* a single bad argument aborts the whole run with nothing
000690* touched.  Once validation passes, ACDIC0M is called once to
000700* load the correction dictionary, then ACFIL0M is called once
000710* per file, in the order the file names appear on the CTLCARD.
000720*
000730******************************************************************
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER.   NCR-V8660.
000770 OBJECT-COMPUTER.   NCR-V8660.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM
000800     UPSI-0 IS SHOW-VERSION-SW
000810         ON STATUS IS SHOW-VERSION
000820     CLASS ALPHNUM IS "0123456789"
000830                      "abcdefghijklmnopqrstuvwxyz"
000840                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000850                      " .,;-_!$%&/=*+".
000860*
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890     SELECT CTLCARD         ASSIGN TO CTLCARD01
000900            ORGANIZATION IS SEQUENTIAL
000910            ACCESS MODE   IS SEQUENTIAL
000920            FILE STATUS   IS FILE-STATUS.
000930*
000940     SELECT TRYFILE         ASSIGN TO W-TRY-FILE-NAME
000950            ORGANIZATION IS LINE SEQUENTIAL
000960            ACCESS MODE   IS SEQUENTIAL
000970            FILE STATUS   IS TRY-FILE-STATUS.
000980*
000990 DATA DIVISION.
001000 FILE SECTION.
001010 FD  CTLCARD
001020     RECORD CONTAINS 44 CHARACTERS
001030     LABEL RECORDS ARE STANDARD.
001040 01  CTL-IN-REC.
001050     05  CTL-IN-TEXT         PIC X(44).
001060 01  CTL-OPTIONS-REC REDEFINES CTL-IN-REC.
001070     05  CTL-OPT-A           PIC X.
001080     05  CTL-OPT-V           PIC X.
001090     05  CTL-OPT-Q           PIC X.
001100     05  FILLER              PIC X(41).
001110*
001120 FD  TRYFILE
001130     RECORD IS VARYING IN SIZE FROM 1 TO 255 CHARACTERS
001140     LABEL RECORDS ARE STANDARD.
001150 01  TRY-REC                 PIC X(255).
001160*
001170 WORKING-STORAGE SECTION.
001180*--------------------------------------------------------------------*
001190* COUNT OF VERBOSE "FILE ARGUMENT OK" CONSOLE LINES WRITTEN BY        *
001200* C130-TRY-OPEN-FILE (SUBCOR-25) - SHOWN ON THE WRAP-UP LINE.         *
001210*--------------------------------------------------------------------*
001220 77  C4-VERBOSE-CONFIRM-COUNT PIC S9(04) COMP VALUE ZERO.
001230*
001240*--------------------------------------------------------------------*
001250* COMP-FELDER: PREFIX CN WITH N = NUMBER OF DIGITS                    *
001260*--------------------------------------------------------------------*
001270 01  COMP-FELDER.
001280     05  C4-ANZ              PIC S9(04) COMP.
001290     05  C4-COUNT            PIC S9(04) COMP.
001300     05  C4-I1               PIC S9(04) COMP.
001310     05  C4-MAX-FILES        PIC S9(04) COMP VALUE 50.
001320     05  C4-ERROR-COUNT      PIC S9(04) COMP.
001330     05  FILLER              PIC X(02).
001340*
001350*--------------------------------------------------------------------*
001360* DISPLAY-FELDER: PREFIX D                                            *
001370*--------------------------------------------------------------------*
001380 01  DISPLAY-FELDER.
001390     05  D-NUM2              PIC 9(02).
001400     05  D-NUM4              PIC -9(04).
001410     05  FILLER              PIC X(02).
001420*
001430*--------------------------------------------------------------------*
001440* FIELDS WITH CONSTANT CONTENT: PREFIX K                              *
001450*--------------------------------------------------------------------*
001460 01  KONSTANTE-FELDER.
001470     05  K-MODUL             PIC X(08)       VALUE "ACDRV0O".
001480     05  K-VALID-OPT-CHARS   PIC X(16)       VALUE
001500                             "AaVvQq         ".
001510     05  FILLER              PIC X(04).
001520*
001530*----------------------------------------------------------------*
001540* CONDITIONAL FIELDS                                              *
001550*----------------------------------------------------------------*
001560 01  SCHALTER.
001570     05  FILE-STATUS         PIC X(02).
001580         88  FILE-OK                        VALUE "00".
001590         88  FILE-NOK                       VALUE "01" THRU "99".
001600     05  REC-STAT REDEFINES FILE-STATUS.
001610         10  FILE-STATUS1    PIC X.
001620             88  FILE-EOF                   VALUE "1".
001630             88  FILE-INVALID               VALUE "2".
001640             88  FILE-PERMERR               VALUE "3".
001650             88  FILE-LOGICERR              VALUE "4".
001660         10  FILLER          PIC X.
001670     05  TRY-FILE-STATUS     PIC X(02).
001680         88  TRY-FILE-OK                    VALUE "00".
001690         88  TRY-FILE-NOK                   VALUE "01" THRU "99".
001700     05  PRG-STATUS          PIC 9           VALUE ZERO.
001710         88  PRG-OK                         VALUE ZERO.
001720         88  PRG-ABBRUCH                    VALUE 1.
001730     05  CTLCARD-OPEN-FLAG   PIC 9           VALUE ZERO.
001740         88  CTLCARD-IS-OPEN                VALUE 1.
001750     05  EFFECTIVE-VERBOSE-SW
001760                             PIC X           VALUE "N".
001770         88  EFFECTIVE-VERBOSE              VALUE "Y".
001780     05  EFFECTIVE-QUIET-SW  PIC X           VALUE "N".
001790         88  EFFECTIVE-QUIET                VALUE "Y".
001800     05  EFFECTIVE-GENLOG-SW PIC X           VALUE "N".
001810         88  EFFECTIVE-GENLOG               VALUE "Y".
001820     05  FILLER              PIC X(02).
001830*
001840*--------------------------------------------------------------------*
001850* OTHER WORK FIELDS: PREFIX W                                         *
001860*--------------------------------------------------------------------*
001870 01  WORK-FELDER.
001880     05  W-TRY-FILE-NAME     PIC X(44).
001890     05  FILLER              PIC X(04).
001900*
001910*--------------------------------------------------------------------*
001920* DATE/TIME FIELDS (FOR VERSION DISPLAY)                              *
001930*--------------------------------------------------------------------*
001940 01  RUN-DATE-TIME.
001950     05  RUN-DATE-TIME-N8    PIC 9(08)       VALUE ZERO.
001960     05  RUN-TIME-N6         PIC 9(06)       VALUE ZERO.
001970     05  FILLER              PIC X(02).
001980 01  RUN-DATE-TIME-D REDEFINES RUN-DATE-TIME.
001990     05  RDT-YYYYMMDD        PIC 9(08).
002000     05  RDT-HHMMSS          PIC 9(06).
002010     05  FILLER              PIC X(02).
002020*
002030*--------------------------------------------------------------------*
002040* CTLCARD FILE-NAME TABLE (IN THE ORDER THE NAMES WERE CODED)         *
002050*--------------------------------------------------------------------*
002060 01  CTL-FILE-TABLE-AREA.
002070     05  CTL-FILE-COUNT      PIC S9(04) COMP VALUE ZERO.
002080     05  CTL-FILE-ENTRY OCCURS 50 TIMES.
002090         10  CTL-FILE-NAME   PIC X(44).
002100     05  FILLER              PIC X(04).
002110*
002120*--------------------------------------------------------------------*
002130* LINKAGE AREA FOR CALL TO ACDIC0M (HAND-DUPLICATED - MUST STAY      *
002140* BYTE-FOR-BYTE WITH LINK-REC IN ACDIC0E)                            *
002150*--------------------------------------------------------------------*
002160 01  LINK-DIC-REC.
002170     05  LINK-DIC-HDR.
002180         10  LINK-RC         PIC S9(04) COMP.
002190     05  LINK-DIC-DATA.
002200         10  LINK-DICT-FILE  PIC X(44).
002210         10  LINK-DICT-ENTRIES
002220                             PIC S9(04) COMP.
002230         10  FILLER          PIC X(02).
002240*
002250*--------------------------------------------------------------------*
002260* LINKAGE AREA FOR CALL TO ACFIL0M (HAND-DUPLICATED - MUST STAY      *
002270* BYTE-FOR-BYTE WITH LINK-REC IN ACFIL0E)                            *
002280*--------------------------------------------------------------------*
002290 01  LINK-FIL-REC.
002300     05  LINK-FIL-HDR.
002310         10  LINK-FIL-RC     PIC S9(04) COMP.
002320     05  LINK-FIL-DATA.
002330         10  LINK-FIL-FILE-NAME
002340                             PIC X(44).
002350         10  LINK-FIL-VERBOSE-SW
002360                             PIC X.
002370             88  LINK-FIL-VERBOSE        VALUE "Y".
002380         10  LINK-FIL-QUIET-SW
002390                             PIC X.
002400             88  LINK-FIL-QUIET          VALUE "Y".
002410         10  LINK-FIL-GENLOG-SW
002420                             PIC X.
002430             88  LINK-FIL-GENLOG         VALUE "Y".
002440         10  LINK-FIL-STATS.
002450             15  LINK-FIL-LINE-COUNT     PIC 9(07).
002460             15  LINK-FIL-WORD-COUNT     PIC 9(07).
002470             15  LINK-FIL-CORR-COUNT     PIC 9(07).
002480         10  FILLER          PIC X(02).
002490*
002500 PROCEDURE DIVISION.
002510******************************************************************
002520* CONTROL PARAGRAPH                                                *
002530******************************************************************
002540 A100-STEUERUNG.
002550     IF  SHOW-VERSION
002560         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
002570         GO TO A100-EXIT
002580     END-IF
002590*
002600     PERFORM B000-VORLAUF THRU B000-EXIT
002610     IF PRG-OK
002620         PERFORM B100-VERARBEITUNG THRU B100-EXIT
002630     END-IF
002640*
002650     PERFORM B090-ENDE THRU B090-EXIT
002660     STOP RUN
002670     .
002680 A100-EXIT.
002690     EXIT.
002700******************************************************************
002710* SETUP - OPEN CTLCARD, VALIDATE OPTIONS AND FILE ARGUMENTS        *
002711* NOTHING IS DONE TO ANY SRT FILE UNTIL EVERY RECORD ON CTLCARD    *
002712* HAS CLEARED C110/C120 BELOW - RULE R4 - SO A BAD ARGUMENT AT     *
002713* THE END OF A LONG CARD NEVER LEAVES EARLIER FILES HALF-RENAMED.  *
002720******************************************************************
002730 B000-VORLAUF.
002740     PERFORM C000-INIT THRU C000-EXIT
002750     PERFORM F100-OPEN-CTLCARD THRU F100-EXIT
002760     IF PRG-OK
002770         PERFORM C110-VALIDATE-OPTIONS THRU C110-EXIT
002780         PERFORM C120-VALIDATE-FILES THRU C120-EXIT
002790         PERFORM C200-APPLY-OVERRIDE THRU C200-EXIT
002800     END-IF
002810     .
002820 B000-EXIT.
002830     EXIT.
002840******************************************************************
002850* WRAP-UP                                                          *
002860******************************************************************
002870 B090-ENDE.
002880     IF CTLCARD-IS-OPEN
002890         CLOSE CTLCARD
002900     END-IF
002910*
002920     IF PRG-ABBRUCH
002930         DISPLAY "   >>> ABORT !!! <<< FROM >" K-MODUL "<"
002940         DISPLAY "   >>> " C4-ERROR-COUNT " ARGUMENT ERROR(S) "
002950                 "- NO FILE WAS TOUCHED <<<"
002960     ELSE
002970         DISPLAY "   >>> SUBCOR RUN COMPLETE - "
002980                 CTL-FILE-COUNT " FILE(S) PROCESSED <<<"
002990         IF C4-VERBOSE-CONFIRM-COUNT > ZERO
003000             DISPLAY "   >>> " C4-VERBOSE-CONFIRM-COUNT
003010                     " FILE ARGUMENT(S) CONFIRMED IN VERBOSE <<<"
003020         END-IF
003030     END-IF
003040     .
003050 B090-EXIT.
003060     EXIT.
003070******************************************************************
003080* PROCESSING - LOAD THE DICTIONARY, THEN DISPATCH EACH FILE        *
003090******************************************************************
003100 B100-VERARBEITUNG.
003110     MOVE ZERO  TO LINK-RC
003120     MOVE SPACES TO LINK-DICT-FILE
003130     CALL "ACDIC0M" USING LINK-DIC-REC
003140*
003150     IF LINK-RC NOT = ZERO
003160         DISPLAY "   >>> DICTIONARY LOAD FAILED, RC = " LINK-RC
003170                 " <<<"
003180         SET PRG-ABBRUCH TO TRUE
003190         GO TO B100-EXIT
003200     END-IF
003210*
003220     PERFORM D100-PROCESS-ONE-FILE THRU D100-EXIT
003230         VARYING C4-I1 FROM 1 BY 1
003240         UNTIL C4-I1 > CTL-FILE-COUNT
003250     .
003260 B100-EXIT.
003270     EXIT.
003280******************************************************************
003290* INITIALIZE FIELDS AND STRUCTURES                                 *
003300******************************************************************
003310 C000-INIT.
003320     INITIALIZE SCHALTER
003330     INITIALIZE CTL-FILE-TABLE-AREA
003340     MOVE ZERO TO CTL-FILE-COUNT
003350     MOVE ZERO TO C4-ERROR-COUNT
003360     .
003370 C000-EXIT.
003380     EXIT.
003390******************************************************************
003400* VALIDATE THE OPTIONS RECORD (RULE R1)                            *
003410******************************************************************
003420 C110-VALIDATE-OPTIONS.
003430     READ CTLCARD
003440         AT END
003450             DISPLAY "   >>> CTLCARD HAS NO OPTIONS RECORD <<<"
003460             SET PRG-ABBRUCH TO TRUE
003470             GO TO C110-EXIT
003480     END-READ
003490*
003500     IF  (CTL-OPT-A = "A" OR "a" OR SPACE)
003510     AND (CTL-OPT-V = "V" OR "v" OR SPACE)
003520     AND (CTL-OPT-Q = "Q" OR "q" OR SPACE)
003530         IF  CTL-OPT-A = "A" OR "a"
003540             SET EFFECTIVE-GENLOG TO TRUE
003550         END-IF
003560         IF  CTL-OPT-V = "V" OR "v"
003570             SET EFFECTIVE-VERBOSE TO TRUE
003580         END-IF
003590         IF  CTL-OPT-Q = "Q" OR "q"
003600             SET EFFECTIVE-QUIET TO TRUE
003610         END-IF
003620     ELSE
003630         DISPLAY "   >>> INVALID OPTION CHARACTER(S) ON CTLCARD: "
003640                 CTL-OPT-A CTL-OPT-V CTL-OPT-Q " <<<"
003650         ADD 1 TO C4-ERROR-COUNT
003660         SET PRG-ABBRUCH TO TRUE
003670     END-IF
003680     .
003690 C110-EXIT.
003700     EXIT.
003710******************************************************************
003720* VALIDATE EACH FILE-NAME RECORD (RULE R2) - EVERY NAME IS TEST-   *
003730* OPENED BEFORE THE RUN IS ALLOWED TO TOUCH ANY OF THEM            *
003740******************************************************************
003750 C120-VALIDATE-FILES.
003760     READ CTLCARD
003770         AT END SET FILE-EOF TO TRUE
003780     END-READ
003790*
003800     PERFORM C121-VALIDATE-ONE-FILE THRU C121-EXIT
003810         UNTIL FILE-EOF
003820     .
003830 C120-EXIT.
003840     EXIT.
003850******************************************************************
003860* VALIDATE ONE FILE-NAME RECORD (SUBCOR-33)                        *
003870******************************************************************
003880 C121-VALIDATE-ONE-FILE.
003890     IF CTL-FILE-COUNT >= C4-MAX-FILES
003900         DISPLAY "   >>> MORE THAN " C4-MAX-FILES
003910                 " FILES ON CTLCARD - REMAINDER IGNORED <<<"
003920     ELSE
003930         ADD 1 TO CTL-FILE-COUNT
003940         MOVE CTL-IN-TEXT TO CTL-FILE-NAME (CTL-FILE-COUNT)
003950*
003960         PERFORM C130-TRY-OPEN-FILE THRU C130-EXIT
003970     END-IF
003980*
003990     READ CTLCARD
004000         AT END SET FILE-EOF TO TRUE
004010     END-READ
004020     .
004030 C121-EXIT.
004040     EXIT.
004060******************************************************************
004070* TRY-OPEN ONE FILE NAME TO PROVE IT EXISTS, IS READABLE, AND IS    *
004080* WRITABLE - NOTHING IS WRITTEN, THE EXTEND OPEN ONLY PROVES THE    *
004090* ACCESS MODE (SUBCOR-31).                                         *
004100******************************************************************
004110 C130-TRY-OPEN-FILE.
004120     MOVE CTL-FILE-NAME (CTL-FILE-COUNT) TO W-TRY-FILE-NAME
004130     OPEN INPUT TRYFILE
004140     IF TRY-FILE-OK
004150         CLOSE TRYFILE
004160         PERFORM C131-TRY-WRITE-FILE THRU C131-EXIT
004170     ELSE
004180         DISPLAY "   >>> CANNOT OPEN FILE ARGUMENT: "
004190                 CTL-FILE-NAME (CTL-FILE-COUNT)
004200                 ", STATUS = " TRY-FILE-STATUS " <<<"
004210         ADD 1 TO C4-ERROR-COUNT
004220         SET PRG-ABBRUCH TO TRUE
004230     END-IF
004240     .
004250 C130-EXIT.
004260     EXIT.
004270******************************************************************
004280* TRY-OPEN THE SAME FILE EXTEND TO PROVE IT IS WRITABLE             *
004290******************************************************************
004300 C131-TRY-WRITE-FILE.
004310     OPEN EXTEND TRYFILE
004320     IF TRY-FILE-OK
004330         CLOSE TRYFILE
004340         IF EFFECTIVE-VERBOSE
004350             DISPLAY "   FILE ARGUMENT OK: "
004360                     CTL-FILE-NAME (CTL-FILE-COUNT)
004370             ADD 1 TO C4-VERBOSE-CONFIRM-COUNT
004380         END-IF
004390     ELSE
004400         DISPLAY "   >>> FILE ARGUMENT NOT WRITABLE: "
004410                 CTL-FILE-NAME (CTL-FILE-COUNT)
004420                 ", STATUS = " TRY-FILE-STATUS " <<<"
004430         ADD 1 TO C4-ERROR-COUNT
004440         SET PRG-ABBRUCH TO TRUE
004450     END-IF
004460     .
004470 C131-EXIT.
004480     EXIT.
004490******************************************************************
004500* QUIET OVERRIDES VERBOSE WHEN BOTH ARE CODED (RULE R3)            *
004501* OPERATIONS ASKED FOR THIS WHEN BOTH SWITCHES LANDED ON THE SAME  *
004502* CARD FROM A COPY-PASTED JCL DECK - SILENCE WINS RATHER THAN      *
004503* ABORTING THE RUN OVER WHAT IS JUST SLOPPY CARD PUNCHING.         *
004510******************************************************************
004520 C200-APPLY-OVERRIDE.
004530     IF EFFECTIVE-QUIET
004540         SET EFFECTIVE-VERBOSE TO FALSE
004550     END-IF
004560     .
004570 C200-EXIT.
004580     EXIT.
004590******************************************************************
004600* DISPATCH ONE FILE TO THE FILE PROCESSOR                          *
004610******************************************************************
004620 D100-PROCESS-ONE-FILE.
004630     MOVE ZERO          TO LINK-FIL-RC
004640     MOVE CTL-FILE-NAME (C4-I1) TO LINK-FIL-FILE-NAME
004650     MOVE "N"           TO LINK-FIL-VERBOSE-SW
004660     MOVE "N"           TO LINK-FIL-QUIET-SW
004670     MOVE "N"           TO LINK-FIL-GENLOG-SW
004680     IF EFFECTIVE-VERBOSE
004690         MOVE "Y" TO LINK-FIL-VERBOSE-SW
004700     END-IF
004710     IF EFFECTIVE-QUIET
004720         MOVE "Y" TO LINK-FIL-QUIET-SW
004730     END-IF
004740     IF EFFECTIVE-GENLOG
004750         MOVE "Y" TO LINK-FIL-GENLOG-SW
004760     END-IF
004770*
004780     CALL "ACFIL0M" USING LINK-FIL-REC
004790*
004800     IF LINK-FIL-RC NOT = ZERO
004810         DISPLAY "   >>> FILE FAILED, RC = " LINK-FIL-RC
004820                 " - " CTL-FILE-NAME (C4-I1) " <<<"
004830     END-IF
004840     .
004850 D100-EXIT.
004860     EXIT.
004870******************************************************************
004880* OPEN CTLCARD FILE (INPUT)                                        *
004890******************************************************************
004900 F100-OPEN-CTLCARD.
004910     OPEN INPUT CTLCARD
004920     IF FILE-OK
004930         SET CTLCARD-IS-OPEN TO TRUE
004940     ELSE
004950         DISPLAY "ERROR OPENING CTLCARD FILE, STATUS = "
004960                 FILE-STATUS
004970         DISPLAY " >> PROCESSING NOT POSSIBLE <<"
004980         SET PRG-ABBRUCH TO TRUE
004990     END-IF
005000     .
005010 F100-EXIT.
005020     EXIT.
